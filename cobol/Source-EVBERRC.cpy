000100*****************************************************************         
000200*                                                               *         
000300* EVB - Bulk Email Validation Batch.                            *         
000400*                                                               *         
000500* Shared error/abend paragraphs, COPYd into the PROCEDURE       *         
000600* DIVISION of every EVB0nn program.  Each caller declares its   *         
000700* own EW- working-storage block (EW-DDNAME, EW-STATUS,          *         
000800* EW-PARAGRAPH, EW-PROGRAM-ID, EW-ABEND-TEXT, EW-ABEND-CODE,    *         
000900* EW-LOG-MESSAGE, EW-FILE-ERROR-MSG and the EW-LOG- date/time   *         
001000* fields) and an EVBLOG-FILE FD before COPYing this member.     *         
001100*                                                               *         
001200* Date       UserID   Description                               *         
001300* ---------- -------- ----------------------------------------- *         
001400* 1994-06-20 RJH      Original - central XCTL error routine     *         
001500* 1997-02-11 RJH      Reworked for batch - EVBLOG replaces TDQ  *         
001600* 1998-10-06 RJH      Y2K review - EW-DATE now 4-digit year     *         
001700* 2003-05-14 LPK      Added file-status text table  ticket 4471 *         
001800*                                                               *         
001900*****************************************************************         
002000*****************************************************************         
002100* Build and log a file I/O error line, then fall through to the *         
002200* central abend paragraph.  Caller sets EW-DDNAME, EW-STATUS    *         
002300* and EW-PARAGRAPH before performing this paragraph.            *         
002400*****************************************************************         
002500 9995-FILE-ERROR.                                                         
002600     MOVE EW-DDNAME             TO EW-FE-DDNAME.                          
002700     MOVE EW-STATUS             TO EW-FE-STATUS.                          
002800     MOVE EW-PARAGRAPH          TO EW-FE-PARAGRAPH.                       
002900     MOVE EW-FILE-ERROR-MSG     TO EW-LOG-MESSAGE.                        
003000     PERFORM 9990-WRITE-EVBLOG THRU 9990-EXIT.                            
003100                                                                          
003200 9995-EXIT.                                                               
003300     EXIT.                                                                
003400                                                                          
003500*****************************************************************         
003600* Central abend paragraph - every EVB0nn program routes an      *         
003700* unrecoverable condition here.  Logs the condition and ends    *         
003800* the run with a non-zero RETURN-CODE, the batch equivalent of  *         
003900* the online system's central error-transaction routing.       *          
004000*****************************************************************         
004100 9998-EVB090.                                                             
004200     MOVE EW-ABEND-TEXT         TO EW-LOG-MESSAGE.                        
004300     PERFORM 9990-WRITE-EVBLOG THRU 9990-EXIT.                            
004400     DISPLAY 'EVB090 ABEND - ' EW-ABEND-TEXT.                             
004500     MOVE EW-ABEND-CODE         TO RETURN-CODE.                           
004600     GOBACK.                                                              
004700                                                                          
004800 9998-EXIT.                                                               
004900     EXIT.                                                                
005000                                                                          
005100*****************************************************************         
005200* Write one line to the EVBLOG run log - program id, date,      *         
005300* time and the message text built by the calling paragraph.     *         
005400*****************************************************************         
005500 9990-WRITE-EVBLOG.                                                       
005600     ACCEPT EW-LOG-DATE          FROM DATE YYYYMMDD.                      
005700     ACCEPT EW-LOG-TIME          FROM TIME.                               
005800     MOVE EW-LOG-DATE            TO EW-LOG-REC-DATE.                      
005900     MOVE EW-LOG-TIME            TO EW-LOG-REC-TIME.                      
006000     MOVE EW-PROGRAM-ID          TO EW-LOG-REC-PGM.                       
006100     MOVE EW-LOG-MESSAGE         TO EW-LOG-REC-MSG.                       
006200     WRITE EVBLOG-RECORD         FROM EW-LOG-RECORD.                      
006300                                                                          
006400 9990-EXIT.                                                               
006500     EXIT.                                                                
