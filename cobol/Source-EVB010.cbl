000100CBL DBCS,NOTRUNC                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. EVB010.                                                      
000400 AUTHOR.     M A HALVORSEN.                                               
000500 INSTALLATION.  DATA SERVICES DIVISION.                                   
000600 DATE-WRITTEN.  1987-11-04.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      
000900*****************************************************************         
001000*                                                               *         
001100* EVB - Bulk Email Validation Batch.                            *         
001200*                                                               *         
001300* Main driver for the nightly email-list hygiene run.  Reads    *         
001400* the candidate address list and de-duplicates it, loads the    *         
001500* four reference lists into working storage, CALLs EVB030 once  *         
001600* per unique address to run the validation pipeline, accumu-    *         
001700* lates the run counters, then CALLs EVB040 to route the        *         
001800* results to their output files and print the summary report.  *          
001900*                                                               *         
002000* Date       UserID   Description                               *         
002100* ---------- -------- ----------------------------------------- *         
002200* 1987-11-04 MAH      Original                                  *         
002300* 1988-06-30 MAH      Added disposable-blacklist reference load *         
002400* 1990-02-14 DKR      Well-known domain list reference load     *         
002500* 1994-02-09 MAH      Added TLD registry reference load         *         
002600* 1996-07-30 DKR      Added domain-facts keyed table load       *         
002700* 1998-11-03 MAH      Y2K review - EW-LOG-DATE now 4-digit year *         
002800* 2001-06-12 LPK      Missing-reference-file tolerance added -  *         
002900*                     a missing disposable or well-known file   *         
003000*                     is no longer an abend  ticket 3390        *         
003100* 2003-05-14 LPK      Widened EL-SEEN-TABLE - ticket 4471       *         
003200* 2007-01-30 CJT      Split output routing into EVB040 - was    *         
003300*                     inline here  ticket 5102                  *         
003400* 2009-08-21 CJT      Loop paragraphs restated out-of-line to   *         
003500*                     match shop standard  ticket 5188          *         
003600*                                                               *         
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS EVB-LOWER-ALPHA   IS 'a' THRU 'z'                              
004300     CLASS EVB-UPPER-ALPHA   IS 'A' THRU 'Z'                              
004400     UPSI-0 ON  STATUS IS EVB-TRACE-SWITCH-ON                             
004500     UPSI-0 OFF STATUS IS EVB-TRACE-SWITCH-OFF.                           
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT EMAIL-IN-FILE     ASSIGN TO EMAILS                            
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS EW-STATUS.                                        
005100     SELECT DISPOSABLE-FILE   ASSIGN TO DISPLIST                          
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS EW-STATUS.                                        
005400     SELECT WELLKNOWN-FILE    ASSIGN TO WELLKNWN                          
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS EW-STATUS.                                        
005700     SELECT TLD-FILE          ASSIGN TO TLDLIST                           
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS EW-STATUS.                                        
006000     SELECT DOMAIN-FACTS-FILE ASSIGN TO DOMFACTS                          
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS EW-STATUS.                                        
006300     SELECT EVBLOG-FILE       ASSIGN TO EVBLOG                            
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS EW-STATUS.                                        
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  EMAIL-IN-FILE                                                        
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  EMAIL-IN-RECORD           PIC  X(254).                               
007300                                                                          
007400 FD  DISPOSABLE-FILE                                                      
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  DISPOSABLE-RECORD         PIC  X(255).                               
007800                                                                          
007900 FD  WELLKNOWN-FILE                                                       
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  WELLKNOWN-RECORD          PIC  X(255).                               
008300                                                                          
008400 FD  TLD-FILE                                                             
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  TLD-RECORD                PIC  X(064).                               
008800                                                                          
008900 FD  DOMAIN-FACTS-FILE                                                    
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  DOMAIN-FACTS-RECORD       PIC  X(264).                               
009300                                                                          
009400 FD  EVBLOG-FILE                                                          
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  EVBLOG-RECORD             PIC  X(080).                               
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000                                                                          
010100*****************************************************************         
010200* DEFINE LOCAL VARIABLES                                        *         
010300*****************************************************************         
010400 01  WS-COUNTER-BLOCK.                                                    
010500     05  WS-ORIGINAL-COUNT         PIC S9(08) COMP VALUE ZEROES.          
010600     05  WS-UNIQUE-COUNT           PIC S9(08) COMP VALUE ZEROES.          
010700     05  WS-DUPLICATES-REMOVED     PIC S9(08) COMP VALUE ZEROES.          
010800     05  WS-TOTAL-PROCESSED        PIC S9(08) COMP VALUE ZEROES.          
010900     05  WS-VALID-COUNT            PIC S9(08) COMP VALUE ZEROES.          
011000     05  WS-RISK-COUNT             PIC S9(08) COMP VALUE ZEROES.          
011100     05  WS-INVALID-COUNT          PIC S9(08) COMP VALUE ZEROES.          
011200     05  WS-UNKNOWN-COUNT          PIC S9(08) COMP VALUE ZEROES.          
011300     05  WS-CAT-SYNTAX-COUNT       PIC S9(08) COMP VALUE ZEROES.          
011400     05  WS-CAT-DISPOSABLE-COUNT   PIC S9(08) COMP VALUE ZEROES.          
011500     05  WS-CAT-DNS-COUNT          PIC S9(08) COMP VALUE ZEROES.          
011600     05  FILLER                    PIC  X(20) VALUE SPACES.               
011700                                                                          
011800 77  WS-EMAIL-LEN              PIC S9(04) COMP VALUE ZEROES.              
011900 77  WS-LC-LEN                 PIC S9(04) COMP VALUE ZEROES.              
012000 77  WS-CI                     PIC S9(04) COMP VALUE ZEROES.              
012100 77  WS-HASH-POS               PIC S9(04) COMP VALUE ZEROES.              
012200                                                                          
012300 01  WS-TRIM-WORK              PIC  X(254) VALUE SPACES.                  
012400 01  WS-TRIM-BYTES REDEFINES WS-TRIM-WORK.                                
012500     05  WS-TRIM-CHAR          PIC  X(001) OCCURS 254 TIMES.              
012600                                                                          
012700 01  WS-LOWER-WORK             PIC  X(255) VALUE SPACES.                  
012800 01  WS-LOWER-BYTES REDEFINES WS-LOWER-WORK.                              
012900     05  WS-LOWER-CHAR         PIC  X(001) OCCURS 255 TIMES.              
013000                                                                          
013100 01  WS-SCAN-WORK              PIC  X(255) VALUE SPACES.                  
013200 01  WS-SCAN-BYTES REDEFINES WS-SCAN-WORK.                                
013300     05  WS-SCAN-CHAR          PIC  X(001) OCCURS 255 TIMES.              
013400                                                                          
013500 01  WS-EOF-SWITCHES.                                                     
013600     05  WS-EMAIL-EOF-SW       PIC  X(01) VALUE 'N'.                      
013700         88  WS-EMAIL-EOF               VALUE 'Y'.                        
013800     05  WS-REF-EOF-SW         PIC  X(01) VALUE 'N'.                      
013900         88  WS-REF-EOF                  VALUE 'Y'.                       
014000                                                                          
014100 01  WS-FILE-PRESENT-SW        PIC  X(01) VALUE 'N'.                      
014200     88  WS-FILE-PRESENT               VALUE 'Y'.                         
014300     88  WS-FILE-ABSENT                 VALUE 'N'.                        
014400                                                                          
014500 01  EW-DDNAME                 PIC  X(08) VALUE SPACES.                   
014600 01  EW-STATUS                 PIC  X(02) VALUE SPACES.                   
014700 01  EW-PARAGRAPH              PIC  X(08) VALUE SPACES.                   
014800 01  EW-PROGRAM-ID             PIC  X(08) VALUE 'EVB010  '.               
014900 01  EW-ABEND-TEXT             PIC  X(60) VALUE SPACES.                   
015000 01  EW-ABEND-CODE             PIC S9(04) COMP VALUE ZEROES.              
015100 01  EW-LOG-MESSAGE            PIC  X(60) VALUE SPACES.                   
015200                                                                          
015300 01  EW-FILE-ERROR-MSG.                                                   
015400     05  FILLER                PIC  X(11) VALUE 'FILE ERROR '.            
015500     05  EW-FE-DDNAME          PIC  X(08).                                
015600     05  FILLER                PIC  X(08) VALUE ' STATUS='.               
015700     05  EW-FE-STATUS          PIC  X(02).                                
015800     05  FILLER                PIC  X(06) VALUE ' PARA='.                 
015900     05  EW-FE-PARAGRAPH       PIC  X(08).                                
016000     05  FILLER                PIC  X(17) VALUE SPACES.                   
016100                                                                          
016200 01  EW-LOG-DATE               PIC  9(08) VALUE ZEROES.                   
016300 01  EW-LOG-TIME               PIC  9(08) VALUE ZEROES.                   
016400 01  EW-LOG-RECORD.                                                       
016500     05  EW-LOG-REC-DATE       PIC  9(08).                                
016600     05  FILLER                PIC  X(01) VALUE SPACE.                    
016700     05  EW-LOG-REC-TIME       PIC  9(08).                                
016800     05  FILLER                PIC  X(01) VALUE SPACE.                    
016900     05  EW-LOG-REC-PGM        PIC  X(08).                                
017000     05  FILLER                PIC  X(01) VALUE SPACE.                    
017100     05  EW-LOG-REC-MSG        PIC  X(60).                                
017200     05  FILLER                PIC  X(03) VALUE SPACES.                   
017300                                                                          
017400 01  EVB030-COMMAREA.                                                     
017500     05  CA030-EMAIL-ADDR      PIC  X(254).                               
017600     05  CA030-STATUS          PIC  X(07).                                
017700     05  CA030-REASON          PIC  X(100).                               
017800     05  CA030-CATEGORY        PIC  X(010).                               
017900     05  FILLER                PIC  X(005).                               
018000                                                                          
018100 COPY EVBEMLC.                                                            
018200                                                                          
018300 COPY EVBFACC.                                                            
018400                                                                          
018500 PROCEDURE DIVISION.                                                      
018600                                                                          
018700*****************************************************************         
018800* Main process.                                                 *         
018900*****************************************************************         
019000     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.                     
019100     PERFORM 2000-READ-DEDUP          THRU 2000-EXIT.                     
019200     PERFORM 3000-LOAD-REFERENCE      THRU 3000-EXIT.                     
019300     PERFORM 4000-VALIDATE-ONE   THRU 4000-EXIT                           
019400         VARYING EL-SEEN-IX FROM 1 BY 1                                   
019500         UNTIL EL-SEEN-IX GREATER WS-UNIQUE-COUNT.                        
019600     CALL 'EVB040' USING EL-SEEN-TABLE                                    
019700                         EL-WELLKNOWN-TABLE                               
019800                         WS-COUNTER-BLOCK.                                
019900     PERFORM 9000-RETURN               THRU 9000-EXIT.                    
020000                                                                          
020100*****************************************************************         
020200* Perform initialization.                                       *         
020300*****************************************************************         
020400 1000-INITIALIZE.                                                         
020500     MOVE ZEROES                TO WS-ORIGINAL-COUNT                      
020600                                    WS-UNIQUE-COUNT                       
020700                                    WS-DUPLICATES-REMOVED                 
020800                                    WS-TOTAL-PROCESSED                    
020900                                    WS-VALID-COUNT                        
021000                                    WS-RISK-COUNT                         
021100                                    WS-INVALID-COUNT                      
021200                                    WS-UNKNOWN-COUNT                      
021300                                    WS-CAT-SYNTAX-COUNT                   
021400                                    WS-CAT-DISPOSABLE-COUNT               
021500                                    WS-CAT-DNS-COUNT.                     
021600     MOVE ZEROES                TO EL-SEEN-COUNT.                         
021700     MOVE ZEROES                TO EL-DISP-COUNT.                         
021800     MOVE ZEROES                TO EL-WK-COUNT.                           
021900     MOVE ZEROES                TO EL-TLD-COUNT.                          
022000     MOVE ZEROES                TO FC-T-COUNT.                            
022100                                                                          
022200 1000-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500*****************************************************************         
022600* Read the candidate list, trim, drop blanks, and de-duplicate  *         
022700* case-insensitively - first occurrence in input order wins.    *         
022800*****************************************************************         
022900 2000-READ-DEDUP.                                                         
023000     MOVE 'EMAILS'              TO EW-DDNAME.                             
023100     MOVE 'N'                   TO WS-EMAIL-EOF-SW.                       
023200                                                                          
023300     OPEN INPUT EMAIL-IN-FILE.                                            
023400     IF  EW-STATUS NOT EQUAL '00'                                         
023500         MOVE '2000-OPN'        TO EW-PARAGRAPH                           
023600         PERFORM 9995-FILE-ERROR THRU 9995-EXIT                           
023700         MOVE 'EMAILS INPUT FILE OPEN FAILED' TO EW-ABEND-TEXT            
023800         MOVE 16                TO EW-ABEND-CODE                          
023900         PERFORM 9998-EVB090    THRU 9998-EXIT.                           
024000                                                                          
024100     PERFORM 2050-READ-ONE-EMAIL THRU 2050-EXIT                           
024200         UNTIL WS-EMAIL-EOF.                                              
024300                                                                          
024400     CLOSE EMAIL-IN-FILE.                                                 
024500     MOVE EL-SEEN-COUNT         TO WS-UNIQUE-COUNT.                       
024600     SUBTRACT WS-UNIQUE-COUNT FROM WS-ORIGINAL-COUNT                      
024700                               GIVING WS-DUPLICATES-REMOVED.              
024800                                                                          
024900 2000-EXIT.                                                               
025000     EXIT.                                                                
025100                                                                          
025200*****************************************************************         
025300* Read and process one candidate-list line.                     *         
025400*****************************************************************         
025500 2050-READ-ONE-EMAIL.                                                     
025600     READ EMAIL-IN-FILE                                                   
025700         AT END                                                           
025800             MOVE 'Y'       TO WS-EMAIL-EOF-SW                            
025900         NOT AT END                                                       
026000             PERFORM 2100-TRIM-AND-KEEP THRU 2100-EXIT                    
026100     END-READ.                                                            
026200                                                                          
026300 2050-EXIT.                                                               
026400     EXIT.                                                                
026500                                                                          
026600*****************************************************************         
026700* Right-trim one input line; skip if blank; lower-case a copy   *         
026800* and search the seen table before adding a new entry.          *         
026900*****************************************************************         
027000 2100-TRIM-AND-KEEP.                                                      
027100     MOVE EMAIL-IN-RECORD       TO WS-TRIM-WORK.                          
027200     PERFORM 2110-TRIM-SCAN     THRU 2110-EXIT                            
027300         VARYING WS-CI FROM 254 BY -1                                     
027400         UNTIL WS-CI EQUAL ZEROES                                         
027500            OR WS-TRIM-CHAR(WS-CI) NOT EQUAL SPACE.                       
027600     MOVE WS-CI                 TO WS-EMAIL-LEN.                          
027700                                                                          
027800     IF  WS-EMAIL-LEN EQUAL ZEROES                                        
027900         GO TO 2100-EXIT.                                                 
028000                                                                          
028100     ADD  1                     TO WS-ORIGINAL-COUNT.                     
028200                                                                          
028300     MOVE SPACES                TO WS-LOWER-WORK.                         
028400     MOVE WS-TRIM-WORK(1:WS-EMAIL-LEN)                                    
028500                               TO WS-LOWER-WORK(1:WS-EMAIL-LEN).          
028600     INSPECT WS-LOWER-WORK                                                
028700         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
028800                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
028900                                                                          
029000     SET  EL-SEEN-IX TO 1.                                                
029100     SEARCH EL-SEEN-ENTRY VARYING EL-SEEN-IX                              
029200         AT END                                                           
029300             PERFORM 2200-ADD-SEEN THRU 2200-EXIT                         
029400         WHEN EL-SEEN-ADDR-LC(EL-SEEN-IX) EQUAL WS-LOWER-WORK             
029500             CONTINUE                                                     
029600     END-SEARCH.                                                          
029700                                                                          
029800 2100-EXIT.                                                               
029900     EXIT.                                                                
030000                                                                          
030100*****************************************************************         
030200* Backward trailing-blank scan - body is empty, the VARYING     *         
030300* clause on the calling PERFORM does the work.                  *         
030400*****************************************************************         
030500 2110-TRIM-SCAN.                                                          
030600     CONTINUE.                                                            
030700                                                                          
030800 2110-EXIT.                                                               
030900     EXIT.                                                                
031000                                                                          
031100*****************************************************************         
031200* Add a new unique address to the seen table (original casing   *         
031300* preserved for output, lower-cased copy kept for comparison).  *         
031400*****************************************************************         
031500 2200-ADD-SEEN.                                                           
031600     ADD  1                     TO EL-SEEN-COUNT.                         
031700     SET  EL-SEEN-IX            TO EL-SEEN-COUNT.                         
031800     MOVE WS-TRIM-WORK          TO EL-SEEN-ADDR(EL-SEEN-IX).              
031900     MOVE WS-LOWER-WORK         TO EL-SEEN-ADDR-LC(EL-SEEN-IX).           
032000                                                                          
032100 2200-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400*****************************************************************         
032500* Load the four reference lists.  A missing disposable or       *         
032600* well-known file is tolerated (empty table); the TLD list and  *         
032700* domain-facts file are likewise loaded best-effort - an empty  *         
032800* TLD table simply fails every TLD check downstream.            *         
032900*****************************************************************         
033000 3000-LOAD-REFERENCE.                                                     
033100     PERFORM 3100-LOAD-DISPOSABLE THRU 3100-EXIT.                         
033200     PERFORM 3200-LOAD-WELLKNOWN  THRU 3200-EXIT.                         
033300     PERFORM 3300-LOAD-TLD        THRU 3300-EXIT.                         
033400     PERFORM 3400-LOAD-FACTS      THRU 3400-EXIT.                         
033500                                                                          
033600 3000-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900*****************************************************************         
034000* Disposable blacklist - one lower-cased domain per line.       *         
034100*****************************************************************         
034200 3100-LOAD-DISPOSABLE.                                                    
034300     MOVE 'DISPLIST'            TO EW-DDNAME.                             
034400     OPEN INPUT DISPOSABLE-FILE.                                          
034500     IF  EW-STATUS NOT EQUAL '00'                                         
034600         GO TO 3100-EXIT.                                                 
034700                                                                          
034800     MOVE 'N'                   TO WS-REF-EOF-SW.                         
034900     PERFORM 3110-READ-ONE-DISP THRU 3110-EXIT                            
035000         UNTIL WS-REF-EOF.                                                
035100     CLOSE DISPOSABLE-FILE.                                               
035200                                                                          
035300 3100-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600*****************************************************************         
035700* Read and edit one disposable-list line.                       *         
035800*****************************************************************         
035900 3110-READ-ONE-DISP.                                                      
036000     READ DISPOSABLE-FILE                                                 
036100         AT END                                                           
036200             MOVE 'Y'       TO WS-REF-EOF-SW                              
036300         NOT AT END                                                       
036400             MOVE DISPOSABLE-RECORD TO WS-SCAN-WORK                       
036500             PERFORM 3120-TRIM-SCAN THRU 3120-EXIT                        
036600                 VARYING WS-CI FROM 255 BY -1                             
036700                 UNTIL WS-CI EQUAL ZEROES                                 
036800                    OR WS-SCAN-CHAR(WS-CI) NOT EQUAL SPACE                
036900             IF  WS-CI GREATER ZEROES                                     
037000             AND EL-DISP-COUNT LESS 10000                                 
037100                 ADD 1      TO EL-DISP-COUNT                              
037200                 MOVE DISPOSABLE-RECORD                                   
037300                            TO EL-DISP-DOMAIN(EL-DISP-COUNT)              
037400                 INSPECT EL-DISP-DOMAIN(EL-DISP-COUNT)                    
037500                     CONVERTING                                           
037600                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                       
037700                    TO 'abcdefghijklmnopqrstuvwxyz'                       
037800             END-IF                                                       
037900     END-READ.                                                            
038000                                                                          
038100 3110-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400*****************************************************************         
038500* Backward trailing-blank scan - body is empty, the VARYING     *         
038600* clause on the calling PERFORM does the work.                  *         
038700*****************************************************************         
038800 3120-TRIM-SCAN.                                                          
038900     CONTINUE.                                                            
039000                                                                          
039100 3120-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*****************************************************************         
039500* Well-known domain list - one lower-cased domain per line.     *         
039600*****************************************************************         
039700 3200-LOAD-WELLKNOWN.                                                     
039800     MOVE 'WELLKNWN'            TO EW-DDNAME.                             
039900     OPEN INPUT WELLKNOWN-FILE.                                           
040000     IF  EW-STATUS NOT EQUAL '00'                                         
040100         GO TO 3200-EXIT.                                                 
040200                                                                          
040300     MOVE 'N'                   TO WS-REF-EOF-SW.                         
040400     PERFORM 3210-READ-ONE-WK   THRU 3210-EXIT                            
040500         UNTIL WS-REF-EOF.                                                
040600     CLOSE WELLKNOWN-FILE.                                                
040700                                                                          
040800 3200-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100*****************************************************************         
041200* Read and edit one well-known-list line.                       *         
041300*****************************************************************         
041400 3210-READ-ONE-WK.                                                        
041500     READ WELLKNOWN-FILE                                                  
041600         AT END                                                           
041700             MOVE 'Y'       TO WS-REF-EOF-SW                              
041800         NOT AT END                                                       
041900             MOVE WELLKNOWN-RECORD TO WS-SCAN-WORK                        
042000             PERFORM 3220-TRIM-SCAN THRU 3220-EXIT                        
042100                 VARYING WS-CI FROM 255 BY -1                             
042200                 UNTIL WS-CI EQUAL ZEROES                                 
042300                    OR WS-SCAN-CHAR(WS-CI) NOT EQUAL SPACE                
042400             IF  WS-CI GREATER ZEROES                                     
042500             AND EL-WK-COUNT LESS 5000                                    
042600                 ADD 1      TO EL-WK-COUNT                                
042700                 MOVE WELLKNOWN-RECORD                                    
042800                            TO EL-WK-DOMAIN(EL-WK-COUNT)                  
042900                 MOVE ZEROES TO EL-WK-VALID-COUNT(EL-WK-COUNT)            
043000                                EL-WK-RISK-COUNT(EL-WK-COUNT)             
043100                 INSPECT EL-WK-DOMAIN(EL-WK-COUNT)                        
043200                     CONVERTING                                           
043300                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                       
043400                    TO 'abcdefghijklmnopqrstuvwxyz'                       
043500             END-IF                                                       
043600     END-READ.                                                            
043700                                                                          
043800 3210-EXIT.                                                               
043900     EXIT.                                                                
044000                                                                          
044100*****************************************************************         
044200* Backward trailing-blank scan - body is empty, the VARYING     *         
044300* clause on the calling PERFORM does the work.                  *         
044400*****************************************************************         
044500 3220-TRIM-SCAN.                                                          
044600     CONTINUE.                                                            
044700                                                                          
044800 3220-EXIT.                                                               
044900     EXIT.                                                                
045000                                                                          
045100*****************************************************************         
045200* TLD registry - skip blanks and '#' comment lines; a comment   *         
045300* line containing VERSION carries the list version string.      *         
045400*****************************************************************         
045500 3300-LOAD-TLD.                                                           
045600     MOVE 'TLDLIST'             TO EW-DDNAME.                             
045700     MOVE SPACES                TO EL-TLD-VERSION.                        
045800     OPEN INPUT TLD-FILE.                                                 
045900     IF  EW-STATUS NOT EQUAL '00'                                         
046000         GO TO 3300-EXIT.                                                 
046100                                                                          
046200     MOVE 'N'                   TO WS-REF-EOF-SW.                         
046300     PERFORM 3305-READ-ONE-TLD  THRU 3305-EXIT                            
046400         UNTIL WS-REF-EOF.                                                
046500     CLOSE TLD-FILE.                                                      
046600                                                                          
046700 3300-EXIT.                                                               
046800     EXIT.                                                                
046900                                                                          
047000*****************************************************************         
047100* Read one TLD-list line.                                       *         
047200*****************************************************************         
047300 3305-READ-ONE-TLD.                                                       
047400     READ TLD-FILE                                                        
047500         AT END                                                           
047600             MOVE 'Y'       TO WS-REF-EOF-SW                              
047700         NOT AT END                                                       
047800             PERFORM 3310-EDIT-TLD-LINE THRU 3310-EXIT                    
047900     END-READ.                                                            
048000                                                                          
048100 3305-EXIT.                                                               
048200     EXIT.                                                                
048300                                                                          
048400*****************************************************************         
048500* Classify one TLD-file line: blank, comment/version, or a TLD  *         
048600* to add to the registry table (lower-cased).                   *         
048700*****************************************************************         
048800 3310-EDIT-TLD-LINE.                                                      
048900     PERFORM 3315-TRIM-SCAN THRU 3315-EXIT                                
049000         VARYING WS-CI FROM 64 BY -1                                      
049100         UNTIL WS-CI EQUAL ZEROES                                         
049200            OR TLD-RECORD(WS-CI:1) NOT EQUAL SPACE.                       
049300                                                                          
049400     IF  WS-CI EQUAL ZEROES                                               
049500         GO TO 3310-EXIT.                                                 
049600                                                                          
049700     IF  TLD-RECORD(1:1) EQUAL '#'                                        
049800         INSPECT TLD-RECORD TALLYING WS-HASH-POS                          
049900             FOR ALL 'VERSION' 'Version' 'version'                        
050000         IF  WS-HASH-POS GREATER ZEROES                                   
050100             MOVE TLD-RECORD    TO EL-TLD-VERSION                         
050200         END-IF                                                           
050300         MOVE ZEROES            TO WS-HASH-POS                            
050400         GO TO 3310-EXIT.                                                 
050500                                                                          
050600     IF  EL-TLD-COUNT LESS 8000                                           
050700         ADD 1                  TO EL-TLD-COUNT                           
050800         MOVE TLD-RECORD        TO EL-TLD-NAME(EL-TLD-COUNT)              
050900         INSPECT EL-TLD-NAME(EL-TLD-COUNT)                                
051000             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
051100                     TO 'abcdefghijklmnopqrstuvwxyz'.                     
051200                                                                          
051300 3310-EXIT.                                                               
051400     EXIT.                                                                
051500                                                                          
051600*****************************************************************         
051700* Backward trailing-blank scan - body is empty, the VARYING     *         
051800* clause on the calling PERFORM does the work.                  *         
051900*****************************************************************         
052000 3315-TRIM-SCAN.                                                          
052100     CONTINUE.                                                            
052200                                                                          
052300 3315-EXIT.                                                               
052400     EXIT.                                                                
052500                                                                          
052600*****************************************************************         
052700* Domain facts - the file arrives sorted by domain so the       *         
052800* table load simply mirrors the file order into FC-T-ENTRY.     *         
052900*****************************************************************         
053000 3400-LOAD-FACTS.                                                         
053100     MOVE 'DOMFACTS'            TO EW-DDNAME.                             
053200     OPEN INPUT DOMAIN-FACTS-FILE.                                        
053300     IF  EW-STATUS NOT EQUAL '00'                                         
053400         GO TO 3400-EXIT.                                                 
053500                                                                          
053600     MOVE 'N'                   TO WS-REF-EOF-SW.                         
053700     PERFORM 3410-READ-ONE-FACT THRU 3410-EXIT                            
053800         UNTIL WS-REF-EOF.                                                
053900     CLOSE DOMAIN-FACTS-FILE.                                             
054000                                                                          
054100 3400-EXIT.                                                               
054200     EXIT.                                                                
054300                                                                          
054400*****************************************************************         
054500* Read and load one domain-facts line.                          *         
054600*****************************************************************         
054700 3410-READ-ONE-FACT.                                                      
054800     READ DOMAIN-FACTS-FILE                                               
054900         AT END                                                           
055000             MOVE 'Y'       TO WS-REF-EOF-SW                              
055100         NOT AT END                                                       
055200             IF  FC-T-COUNT LESS 30000                                    
055300                 ADD 1      TO FC-T-COUNT                                 
055400                 MOVE DOMAIN-FACTS-RECORD                                 
055500                            TO FC-DOMAIN-FACTS-REC                        
055600                 MOVE FC-DF-DOMAIN                                        
055700                          TO FC-T-DOMAIN(FC-T-COUNT)                      
055800                 MOVE FC-DF-HAS-MX                                        
055900                          TO FC-T-HAS-MX(FC-T-COUNT)                      
056000                 MOVE FC-DF-NULL-MX                                       
056100                          TO FC-T-NULL-MX(FC-T-COUNT)                     
056200                 MOVE FC-DF-HAS-A                                         
056300                          TO FC-T-HAS-A(FC-T-COUNT)                       
056400                 MOVE FC-DF-HAS-AAAA                                      
056500                          TO FC-T-HAS-AAAA(FC-T-COUNT)                    
056600                 MOVE FC-DF-EXISTS                                        
056700                          TO FC-T-EXISTS(FC-T-COUNT)                      
056800                 MOVE FC-DF-PROBE-CODE                                    
056900                          TO FC-T-PROBE-CODE(FC-T-COUNT)                  
057000                 MOVE FC-DF-CATCHALL                                      
057100                          TO FC-T-CATCHALL(FC-T-COUNT)                    
057200             END-IF                                                       
057300     END-READ.                                                            
057400                                                                          
057500 3410-EXIT.                                                               
057600     EXIT.                                                                
057700                                                                          
057800*****************************************************************         
057900* CALL the validation pipeline for one address, then classify   *         
058000* the returned status into the running counters.                *         
058100*****************************************************************         
058200 4000-VALIDATE-ONE.                                                       
058300     MOVE EL-SEEN-ADDR(EL-SEEN-IX) TO CA030-EMAIL-ADDR.                   
058400     MOVE SPACES                   TO CA030-STATUS                        
058500                                       CA030-REASON                       
058600                                       CA030-CATEGORY.                    
058700                                                                          
058800     CALL 'EVB030' USING EVB030-COMMAREA                                  
058900                         EL-DISPOSABLE-TABLE                              
059000                         EL-TLD-TABLE                                     
059100                         FC-FACTS-TABLE.                                  
059200                                                                          
059300     ADD  1                        TO WS-TOTAL-PROCESSED.                 
059400                                                                          
059500     EVALUATE CA030-STATUS                                                
059600         WHEN 'VALID  '                                                   
059700             ADD 1 TO WS-VALID-COUNT                                      
059800         WHEN 'RISK   '                                                   
059900             ADD 1 TO WS-RISK-COUNT                                       
060000         WHEN 'UNKNOWN'                                                   
060100             ADD 1 TO WS-UNKNOWN-COUNT                                    
060200         WHEN 'INVALID'                                                   
060300             ADD 1 TO WS-INVALID-COUNT                                    
060400             EVALUATE CA030-CATEGORY                                      
060500                 WHEN 'syntax'                                            
060600                     ADD 1 TO WS-CAT-SYNTAX-COUNT                         
060700                 WHEN 'disposable'                                        
060800                     ADD 1 TO WS-CAT-DISPOSABLE-COUNT                     
060900                 WHEN 'dns'                                               
061000                     ADD 1 TO WS-CAT-DNS-COUNT                            
061100             END-EVALUATE                                                 
061200     END-EVALUATE.                                                        
061300                                                                          
061400     MOVE CA030-STATUS         TO EL-SEEN-STATUS(EL-SEEN-IX).             
061500     MOVE CA030-REASON         TO EL-SEEN-REASON(EL-SEEN-IX).             
061600     MOVE CA030-CATEGORY       TO EL-SEEN-CATEGORY(EL-SEEN-IX).           
061700                                                                          
061800 4000-EXIT.                                                               
061900     EXIT.                                                                
062000                                                                          
062100 COPY EVBERRC.                                                            
062200                                                                          
062300*****************************************************************         
062400* End of run.                                                   *         
062500*****************************************************************         
062600 9000-RETURN.                                                             
062700     MOVE ZEROES                   TO RETURN-CODE.                        
062800     STOP RUN.                                                            
062900                                                                          
063000 9000-EXIT.                                                               
063100     EXIT.                                                                
