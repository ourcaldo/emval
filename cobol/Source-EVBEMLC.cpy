000100*****************************************************************         
000200*                                                               *         
000300* EVB - Bulk Email Validation Batch.                            *         
000400*                                                               *         
000500* Record layouts for the EMAILS input list, the reference       *         
000600* domain/TLD lists, and the VALID/RISK/INVALID/UNKNOWN output   *         
000700* lines.  COPYd into EVB010 and EVB040.                         *         
000800*                                                               *         
000900* Date       UserID   Description                               *         
001000* ---------- -------- ----------------------------------------- *         
001100* 1994-03-08 RJH      Original - EMAIL-IN and DOMAIN-LIST only  *         
001200* 1996-11-19 RJH      Added TLD-LIST and INVALID-OUT layouts    *         
001300* 1998-09-02 RJH      Y2K review - no date fields in this copy  *         
001400* 2003-05-14 LPK      Added EL-SEEN-TABLE for dedup pass  #4471 *         
001500* 2007-01-30 LPK      Added EL-DOMAIN-OUT-REC for router  #5102 *         
001600* 2007-03-19 CJT      Added status/reason/category to seen      *         
001700*                     entry - EVB010 now stages EVB030's result *         
001800*                     for EVB040 to route  ticket 5140          *         
001900*                                                               *         
002000*****************************************************************         
002100*****************************************************************         
002200* EMAIL-IN record - candidate address, one per input line.      *         
002300*****************************************************************         
002400 01  EL-EMAIL-IN-REC.                                                     
002500     05  EL-EMAIL-ADDR          PIC  X(254).                              
002600     05  FILLER                 PIC  X(001).                              
002700                                                                          
002800*****************************************************************         
002900* DOMAIN-LIST record - disposable blacklist / well-known list.  *         
003000*****************************************************************         
003100 01  EL-DOMAIN-LIST-REC.                                                  
003200     05  EL-DOMAIN-NAME         PIC  X(255).                              
003300                                                                          
003400*****************************************************************         
003500* TLD-LIST record - IANA style registry list, one TLD per line. *         
003600* Lines beginning with '#' are comments; a comment line          *        
003700* containing the word VERSION carries the list version stamp.   *         
003800*****************************************************************         
003900 01  EL-TLD-LIST-REC.                                                     
004000     05  EL-TLD-LINE            PIC  X(064).                              
004100                                                                          
004200*****************************************************************         
004300* VALID / RISK / UNKNOWN output line - address only.             *        
004400*****************************************************************         
004500 01  EL-DOMAIN-OUT-REC.                                                   
004600     05  EL-DOMOUT-ADDR         PIC  X(254).                              
004700     05  FILLER                 PIC  X(001).                              
004800                                                                          
004900 01  EL-UNKNOWN-OUT-REC.                                                  
005000     05  EL-UNKOUT-ADDR         PIC  X(254).                              
005100     05  FILLER                 PIC  X(001).                              
005200                                                                          
005300*****************************************************************         
005400* INVALID-OUT record -  email | reason | category                *        
005500*****************************************************************         
005600 01  EL-INVALID-OUT-REC.                                                  
005700     05  EL-INVOUT-ADDR         PIC  X(254).                              
005800     05  EL-INVOUT-BAR-1        PIC  X(003) VALUE ' | '.                  
005900     05  EL-INVOUT-REASON       PIC  X(100).                              
006000     05  EL-INVOUT-BAR-2        PIC  X(003) VALUE ' | '.                  
006100     05  EL-INVOUT-CATEGORY     PIC  X(010).                              
006200                                                                          
006300*****************************************************************         
006400* Summary report print line - 70 column rule-line report.        *        
006500*****************************************************************         
006600 01  EL-SUMMARY-LINE            PIC  X(070).                              
006700 01  EL-SUMMARY-LINE-R REDEFINES EL-SUMMARY-LINE.                         
006800     05  EL-SL-LABEL            PIC  X(040).                              
006900     05  EL-SL-COUNT            PIC  ZZZ,ZZZ,ZZ9.                         
007000     05  EL-SL-TAG              PIC  X(021).                              
007100                                                                          
007200*****************************************************************         
007300* Working table used by EVB010 to hold the de-duplicated email  *         
007400* list in original input order (first occurrence wins).  Sized  *         
007500* for a single night's bulk list.  Searched with a straight     *         
007600* table scan (WS-SEEN-IX) since insertion order must survive.   *         
007700*****************************************************************         
007800 01  EL-SEEN-TABLE.                                                       
007900     05  EL-SEEN-COUNT          PIC S9(08) COMP VALUE ZEROES.             
008000     05  EL-SEEN-ENTRY OCCURS 20000 TIMES                                 
008100                           INDEXED BY EL-SEEN-IX.                         
008200         10  EL-SEEN-ADDR       PIC  X(254).                              
008300         10  EL-SEEN-ADDR-LC    PIC  X(254).                              
008400         10  EL-SEEN-STATUS     PIC  X(007).                              
008500         10  EL-SEEN-REASON     PIC  X(100).                              
008600         10  EL-SEEN-CATEGORY   PIC  X(010).                              
008700                                                                          
008800*****************************************************************         
008900* Working table for one output batch (a well-known domain file  *         
009000* or the OTHER/invalid/unknown pool) - loaded, sorted ascending  *        
009100* and de-duped against the file's existing content before the   *         
009200* new addresses are appended.  New batch entries occupy the low *         
009300* 20000 subscripts (see 2600-ADD-TO-BATCH); the existing file's  *        
009400* content read back for the dedup check is loaded starting at   *         
009500* subscript 20001 (see 2830-READ-ONE), capped at 9998 lines, so *         
009600* the table is sized to 20000 + 9998 with headroom to spare.    *         
009700*****************************************************************         
009800 01  EL-BATCH-TABLE.                                                      
009900     05  EL-BATCH-COUNT         PIC S9(08) COMP VALUE ZEROES.             
010000     05  EL-BATCH-ENTRY OCCURS 30000 TIMES                                
010100                           INDEXED BY EL-BATCH-IX.                        
010200         10  EL-BATCH-ADDR      PIC  X(254).                              
010300         10  EL-BATCH-ADDR-LC   PIC  X(254).                              
010400                                                                          
010500*****************************************************************         
010600* Disposable-domain blacklist, loaded once by EVB010 and passed *         
010700* BY REFERENCE to EVB030 for the parent-suffix walk.             *        
010800*****************************************************************         
010900 01  EL-DISPOSABLE-TABLE.                                                 
011000     05  EL-DISP-COUNT          PIC S9(08) COMP VALUE ZEROES.             
011100     05  EL-DISP-ENTRY OCCURS 10000 TIMES                                 
011200                           INDEXED BY EL-DISP-IX.                         
011300         10  EL-DISP-DOMAIN     PIC  X(255).                              
011400                                                                          
011500*****************************************************************         
011600* Well-known domain list, loaded once by EVB010 and passed      *         
011700* BY REFERENCE to EVB040 for the per-domain output split.        *        
011800*****************************************************************         
011900 01  EL-WELLKNOWN-TABLE.                                                  
012000     05  EL-WK-COUNT            PIC S9(08) COMP VALUE ZEROES.             
012100     05  EL-WK-ENTRY OCCURS 5000 TIMES                                    
012200                           INDEXED BY EL-WK-IX.                           
012300         10  EL-WK-DOMAIN       PIC  X(255).                              
012400         10  EL-WK-VALID-COUNT  PIC S9(08) COMP VALUE ZEROES.             
012500         10  EL-WK-RISK-COUNT   PIC S9(08) COMP VALUE ZEROES.             
012600                                                                          
012700*****************************************************************         
012800* TLD registry table, loaded once by EVB010 and passed          *         
012900* BY REFERENCE to EVB030 for the TLD membership check.           *        
013000*****************************************************************         
013100 01  EL-TLD-TABLE.                                                        
013200     05  EL-TLD-COUNT           PIC S9(08) COMP VALUE ZEROES.             
013300     05  EL-TLD-VERSION         PIC  X(064) VALUE SPACES.                 
013400     05  EL-TLD-ENTRY OCCURS 8000 TIMES                                   
013500                           INDEXED BY EL-TLD-IX.                          
013600         10  EL-TLD-NAME        PIC  X(064).                              
