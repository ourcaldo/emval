000100CBL DBCS,NOTRUNC                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. EVB040.                                                      
000400 AUTHOR.     D K RASMUSSEN.                                               
000500 INSTALLATION.  DATA SERVICES DIVISION.                                   
000600 DATE-WRITTEN.  1990-02-14.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      
000900*****************************************************************         
001000*                                                               *         
001100* EVB - Bulk Email Validation Batch.                            *         
001200*                                                               *         
001300* Output router and summary report writer.  CALLed once by      *         
001400* EVB010 after the validation loop.  Splits VALID and RISK      *         
001500* results into per-well-known-domain files (all other domains   *         
001600* pool into OTHER), writes the INVALID and UNKNOWN lists, and   *         
001700* prints the run's SUMMARY report.                              *         
001800*                                                               *         
001900* Date       UserID   Description                               *         
002000* ---------- -------- ----------------------------------------- *         
002100* 1990-02-14 DKR      Original - well-known domain split only   *         
002200* 1994-02-09 MAH      Added invalid/unknown list writers        *         
002300* 1996-07-30 DKR      Added SUMMARY report writer                *        
002400* 1998-11-03 MAH      Y2K review - report date now 4-digit year *         
002500* 2001-06-12 LPK      Append-with-dedup added to domain writer -*         
002600*                     re-run no longer duplicates prior lines   *         
002700*                     ticket 3390                                *        
002800* 2003-05-14 LPK      Category breakdown added to summary #4471 *         
002900* 2007-01-30 CJT      Pulled out of EVB010 as its own module,   *         
003000*                     ticket 5102                                *        
003100*                                                               *         
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS EVB-LOWER-ALPHA   IS 'a' THRU 'z'                              
003800     CLASS EVB-UPPER-ALPHA   IS 'A' THRU 'Z'                              
003900     CLASS EVB-DIGIT         IS '0' THRU '9'                              
004000     UPSI-0 ON  STATUS IS EVB-TRACE-SWITCH-ON                             
004100     UPSI-0 OFF STATUS IS EVB-TRACE-SWITCH-OFF.                           
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT DOMAIN-OUT-FILE   ASSIGN TO DYNAMIC WS-OUT-DDNAME             
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS EW-STATUS.                                        
004700     SELECT INVALID-OUT-FILE  ASSIGN TO INVALIST                          
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS EW-STATUS.                                        
005000     SELECT UNKNOWN-OUT-FILE  ASSIGN TO UNKNLIST                          
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS EW-STATUS.                                        
005300     SELECT SUMMARY-FILE      ASSIGN TO SUMMARPT                          
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS EW-STATUS.                                        
005600     SELECT EVBLOG-FILE       ASSIGN TO EVBLOG                            
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS EW-STATUS.                                        
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  DOMAIN-OUT-FILE                                                      
006300     RECORDING MODE IS F                                                  
006400     LABEL RECORDS ARE STANDARD.                                          
006500 01  DOMAIN-OUT-RECORD          PIC  X(254).                              
006600                                                                          
006700 FD  INVALID-OUT-FILE                                                     
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  INVALID-OUT-RECORD         PIC  X(370).                              
007100                                                                          
007200 FD  UNKNOWN-OUT-FILE                                                     
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  UNKNOWN-OUT-RECORD         PIC  X(254).                              
007600                                                                          
007700 FD  SUMMARY-FILE                                                         
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  SUMMARY-RECORD             PIC  X(070).                              
008100                                                                          
008200 FD  EVBLOG-FILE                                                          
008300     RECORDING MODE IS F                                                  
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  EVBLOG-RECORD              PIC  X(080).                              
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800                                                                          
008900*****************************************************************         
009000* DEFINE LOCAL VARIABLES                                        *         
009100*****************************************************************         
009200 77  WS-CI                      PIC S9(04) COMP VALUE ZEROES.             
009300 77  WS-CI2                     PIC S9(04) COMP VALUE ZEROES.             
009400 77  WS-ADDR-LEN                PIC S9(04) COMP VALUE ZEROES.             
009500 77  WS-AT-POS                  PIC S9(04) COMP VALUE ZEROES.             
009600 77  WS-EXIST-COUNT             PIC S9(08) COMP VALUE ZEROES.             
009700 77  WS-SWAP-SW                 PIC  X(01) VALUE 'N'.                     
009800     88  WS-SWAP-MADE                    VALUE 'Y'.                       
009900     88  WS-NO-SWAP-MADE                 VALUE 'N'.                       
010000                                                                          
010100 01  WS-OUT-DDNAME              PIC  X(44) VALUE SPACES.                  
010200                                                                          
010300 01  WS-ADDR-WORK               PIC  X(254) VALUE SPACES.                 
010400 01  WS-ADDR-BYTES REDEFINES WS-ADDR-WORK.                                
010500     05  WS-ADDR-CHAR           PIC  X(001) OCCURS 254 TIMES.             
010600                                                                          
010700 01  WS-ADDR-DOMAIN             PIC  X(255) VALUE SPACES.                 
010800                                                                          
010900 77  WS-SAN-LEN                 PIC S9(04) COMP VALUE ZEROES.             
011000 77  WS-SAN-START               PIC S9(04) COMP VALUE ZEROES.             
011100 77  WS-SAN-END                 PIC S9(04) COMP VALUE ZEROES.             
011200 77  WS-SAN-SUB-LEN             PIC S9(04) COMP VALUE ZEROES.             
011300                                                                          
011400 01  WS-SAN-WORK                PIC  X(255) VALUE SPACES.                 
011500 01  WS-SAN-BYTES REDEFINES WS-SAN-WORK.                                  
011600     05  WS-SAN-CHAR            PIC  X(001) OCCURS 255 TIMES.             
011700                                                                          
011800 01  WS-SANITIZED-DOMAIN        PIC  X(040) VALUE SPACES.                 
011900                                                                          
012000 01  WS-WELLKNOWN-MATCH-SW      PIC  X(01) VALUE 'N'.                     
012100     88  WS-WELLKNOWN-MATCH              VALUE 'Y'.                       
012200     88  WS-WELLKNOWN-NO-MATCH            VALUE 'N'.                      
012300                                                                          
012400 01  WS-DOMAIN-BREAKDOWN.                                                 
012500     05  WS-DB-ENTRY OCCURS 5000 TIMES                                    
012600                            INDEXED BY WS-DB-IX.                          
012700         10  WS-DB-LABEL        PIC  X(040).                              
012800         10  WS-DB-COUNT        PIC S9(08) COMP.                          
012900 01  WS-DB-SWAP.                                                          
013000     05  WS-DBS-LABEL           PIC  X(040).                              
013100     05  WS-DBS-COUNT           PIC S9(08) COMP.                          
013200                                                                          
013300 01  WS-CATEGORY-BREAKDOWN.                                               
013400     05  WS-CB-ENTRY OCCURS 3 TIMES INDEXED BY WS-CB-IX.                  
013500         10  WS-CB-LABEL        PIC  X(040).                              
013600         10  WS-CB-COUNT        PIC S9(08) COMP.                          
013700 01  WS-CB-SWAP.                                                          
013800     05  WS-CBS-LABEL           PIC  X(040).                              
013900     05  WS-CBS-COUNT           PIC S9(08) COMP.                          
014000                                                                          
014100 01  WS-BATCH-SWAP.                                                       
014200     05  WS-BS-ADDR             PIC  X(254).                              
014300     05  WS-BS-ADDR-LC          PIC  X(254).                              
014400                                                                          
014500 01  WS-PERCENT-BLOCK.                                                    
014600     05  WS-VALID-PCT           PIC  999V9 VALUE ZEROES.                  
014700     05  WS-INVALID-PCT         PIC  999V9 VALUE ZEROES.                  
014800 01  WS-VALID-PCT-ED            PIC  ZZ9.9.                               
014900 01  WS-INVALID-PCT-ED          PIC  ZZ9.9.                               
015000                                                                          
015100 01  WS-REPORT-DATE.                                                      
015200     05  WS-RD-CCYY             PIC  9(04).                               
015300     05  WS-RD-MM               PIC  9(02).                               
015400     05  WS-RD-DD               PIC  9(02).                               
015500 01  WS-REPORT-DATE-X REDEFINES WS-REPORT-DATE                            
015600                            PIC  X(08).                                   
015700 01  WS-REPORT-TIME.                                                      
015800     05  WS-RT-HH               PIC  9(02).                               
015900     05  WS-RT-MM               PIC  9(02).                               
016000     05  WS-RT-SS               PIC  9(02).                               
016100     05  FILLER                 PIC  9(02).                               
016200 01  WS-REPORT-TIME-X REDEFINES WS-REPORT-TIME                            
016300                            PIC  X(08).                                   
016400 01  WS-TRACE-LINE.                                                       
016500     05  FILLER                 PIC  X(12) VALUE                          
016600             'EVB040 RUN: '.                                              
016700     05  WS-TR-DATE             PIC  X(08).                               
016800     05  FILLER                 PIC  X(01) VALUE SPACE.                   
016900     05  WS-TR-TIME             PIC  X(08).                               
017000     05  FILLER                 PIC  X(51) VALUE SPACES.                  
017100                                                                          
017200 01  WS-GEN-LINE.                                                         
017300     05  FILLER                 PIC  X(11) VALUE 'Generated: '.           
017400     05  WS-GEN-CCYY            PIC  9(04).                               
017500     05  FILLER                 PIC  X(01) VALUE '-'.                     
017600     05  WS-GEN-MM              PIC  9(02).                               
017700     05  FILLER                 PIC  X(01) VALUE '-'.                     
017800     05  WS-GEN-DD              PIC  9(02).                               
017900     05  FILLER                 PIC  X(01) VALUE SPACE.                   
018000     05  WS-GEN-HH              PIC  9(02).                               
018100     05  FILLER                 PIC  X(01) VALUE ':'.                     
018200     05  WS-GEN-MI              PIC  9(02).                               
018300     05  FILLER                 PIC  X(01) VALUE ':'.                     
018400     05  WS-GEN-SS              PIC  9(02).                               
018500     05  FILLER                 PIC  X(40) VALUE SPACES.                  
018600                                                                          
018700 01  EW-DDNAME                  PIC  X(08) VALUE SPACES.                  
018800 01  EW-STATUS                  PIC  X(02) VALUE SPACES.                  
018900 01  EW-PARAGRAPH               PIC  X(08) VALUE SPACES.                  
019000 01  EW-PROGRAM-ID              PIC  X(08) VALUE 'EVB040  '.              
019100 01  EW-ABEND-TEXT              PIC  X(60) VALUE SPACES.                  
019200 01  EW-ABEND-CODE              PIC S9(04) COMP VALUE ZEROES.             
019300 01  EW-LOG-MESSAGE             PIC  X(60) VALUE SPACES.                  
019400                                                                          
019500 01  EW-FILE-ERROR-MSG.                                                   
019600     05  FILLER                 PIC  X(11) VALUE 'FILE ERROR '.           
019700     05  EW-FE-DDNAME           PIC  X(08).                               
019800     05  FILLER                 PIC  X(08) VALUE ' STATUS='.              
019900     05  EW-FE-STATUS           PIC  X(02).                               
020000     05  FILLER                 PIC  X(06) VALUE ' PARA='.                
020100     05  EW-FE-PARAGRAPH        PIC  X(08).                               
020200     05  FILLER                 PIC  X(17) VALUE SPACES.                  
020300                                                                          
020400 01  EW-LOG-DATE                PIC  9(08) VALUE ZEROES.                  
020500 01  EW-LOG-TIME                PIC  9(08) VALUE ZEROES.                  
020600 01  EW-LOG-RECORD.                                                       
020700     05  EW-LOG-REC-DATE        PIC  9(08).                               
020800     05  FILLER                 PIC  X(01) VALUE SPACE.                   
020900     05  EW-LOG-REC-TIME        PIC  9(08).                               
021000     05  FILLER                 PIC  X(01) VALUE SPACE.                   
021100     05  EW-LOG-REC-PGM         PIC  X(08).                               
021200     05  FILLER                 PIC  X(01) VALUE SPACE.                   
021300     05  EW-LOG-REC-MSG         PIC  X(60).                               
021400     05  FILLER                 PIC  X(03) VALUE SPACES.                  
021500                                                                          
021600 COPY EVBEMLC.                                                            
021700                                                                          
021800 LINKAGE SECTION.                                                         
021900 01  LK-COUNTER-BLOCK.                                                    
022000     05  LK-ORIGINAL-COUNT         PIC S9(08) COMP.                       
022100     05  LK-UNIQUE-COUNT           PIC S9(08) COMP.                       
022200     05  LK-DUPLICATES-REMOVED     PIC S9(08) COMP.                       
022300     05  LK-TOTAL-PROCESSED        PIC S9(08) COMP.                       
022400     05  LK-VALID-COUNT            PIC S9(08) COMP.                       
022500     05  LK-RISK-COUNT             PIC S9(08) COMP.                       
022600     05  LK-INVALID-COUNT          PIC S9(08) COMP.                       
022700     05  LK-UNKNOWN-COUNT          PIC S9(08) COMP.                       
022800     05  LK-CAT-SYNTAX-COUNT       PIC S9(08) COMP.                       
022900     05  LK-CAT-DISPOSABLE-COUNT   PIC S9(08) COMP.                       
023000     05  LK-CAT-DNS-COUNT          PIC S9(08) COMP.                       
023100     05  FILLER                    PIC  X(20).                            
023200                                                                          
023300 PROCEDURE DIVISION USING EL-SEEN-TABLE                                   
023400                           EL-WELLKNOWN-TABLE                             
023500                           LK-COUNTER-BLOCK.                              
023600                                                                          
023700*****************************************************************         
023800* Main process.                                                 *         
023900*****************************************************************         
024000     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.                     
024100     PERFORM 2000-ROUTE-VALID-RISK     THRU 2000-EXIT.                    
024200     PERFORM 3000-WRITE-INVALID        THRU 3000-EXIT.                    
024300     PERFORM 4000-WRITE-UNKNOWN        THRU 4000-EXIT.                    
024400     PERFORM 5000-WRITE-SUMMARY        THRU 5000-EXIT.                    
024500     PERFORM 9000-RETURN               THRU 9000-EXIT.                    
024600                                                                          
024700*****************************************************************         
024800* Perform initialization.                                       *         
024900*****************************************************************         
025000 1000-INITIALIZE.                                                         
025100     MOVE ZEROES                 TO EL-BATCH-COUNT.                       
025200                                                                          
025300 1000-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600*****************************************************************         
025700* Route VALID and RISK addresses - one output batch per well-   *         
025800* known domain, plus an OTHER batch for VALID and RISK each.    *         
025900*****************************************************************         
026000 2000-ROUTE-VALID-RISK.                                                   
026100     PERFORM 2050-ONE-WELLKNOWN     THRU 2050-EXIT                        
026200         VARYING EL-WK-IX FROM 1 BY 1                                     
026300         UNTIL EL-WK-IX GREATER EL-WK-COUNT.                              
026400     PERFORM 2500-BUILD-OTHER-BATCH THRU 2500-EXIT.                       
026500                                                                          
026600 2000-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900*****************************************************************         
027000* Reset one well-known domain's run counts, build its batches.  *         
027100*****************************************************************         
027200 2050-ONE-WELLKNOWN.                                                      
027300     MOVE ZEROES                  TO EL-WK-VALID-COUNT(EL-WK-IX)          
027400                                      EL-WK-RISK-COUNT(EL-WK-IX).         
027500     PERFORM 2100-BUILD-DOMAIN-BATCH THRU 2100-EXIT.                      
027600                                                                          
027700 2050-EXIT.                                                               
027800     EXIT.                                                                
027900                                                                          
028000*****************************************************************         
028100* Build and write the VALID batch, then the RISK batch, for one *         
028200* well-known domain (EL-WK-DOMAIN(EL-WK-IX)).                   *         
028300*****************************************************************         
028400 2100-BUILD-DOMAIN-BATCH.                                                 
028500     MOVE ZEROES                  TO EL-BATCH-COUNT.                      
028600     PERFORM 2110-SCAN-VALID      THRU 2110-EXIT                          
028700         VARYING EL-SEEN-IX FROM 1 BY 1                                   
028800         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
028900     IF  EL-BATCH-COUNT GREATER ZEROES                                    
029000         PERFORM 2700-SORT-BATCH   THRU 2700-EXIT                         
029100         PERFORM 2160-SANITIZE-DOMAIN THRU 2160-EXIT                      
029200         STRING 'VALID.' DELIMITED BY SIZE                                
029300                WS-SANITIZED-DOMAIN DELIMITED BY SPACE                    
029400                INTO WS-OUT-DDNAME                                        
029500         PERFORM 2800-WRITE-BATCH  THRU 2800-EXIT                         
029600     END-IF.                                                              
029700                                                                          
029800     MOVE ZEROES                  TO EL-BATCH-COUNT.                      
029900     PERFORM 2115-SCAN-RISK       THRU 2115-EXIT                          
030000         VARYING EL-SEEN-IX FROM 1 BY 1                                   
030100         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
030200     IF  EL-BATCH-COUNT GREATER ZEROES                                    
030300         PERFORM 2700-SORT-BATCH   THRU 2700-EXIT                         
030400         PERFORM 2160-SANITIZE-DOMAIN THRU 2160-EXIT                      
030500         STRING 'RISK.' DELIMITED BY SIZE                                 
030600                WS-SANITIZED-DOMAIN DELIMITED BY SPACE                    
030700                INTO WS-OUT-DDNAME                                        
030800         PERFORM 2800-WRITE-BATCH  THRU 2800-EXIT                         
030900     END-IF.                                                              
031000                                                                          
031100 2100-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400*****************************************************************         
031500* Domain-to-filename sanitization (see EVBFACC business rules). *         
031600* Replace any byte in the well-known domain that is not a-z,    *         
031700* A-Z, 0-9, period or hyphen with an underscore, strip leading  *         
031800* and trailing periods/hyphens, and fall back to the literal    *         
031900* UNKNOWN if nothing usable is left - keeps a stray domain      *         
032000* entry from ever building a wild DDNAME or an empty one.       *         
032100*****************************************************************         
032200 2160-SANITIZE-DOMAIN.                                                    
032300     MOVE EL-WK-DOMAIN(EL-WK-IX)   TO WS-SAN-WORK.                        
032400     PERFORM 2161-TRIM-SCAN        THRU 2161-EXIT                         
032500         VARYING WS-CI FROM 255 BY -1                                     
032600         UNTIL WS-CI EQUAL ZEROES                                         
032700            OR WS-SAN-CHAR(WS-CI) NOT EQUAL SPACE.                        
032800     MOVE WS-CI                    TO WS-SAN-LEN.                         
032900                                                                          
033000     PERFORM 2162-SUBST-ONE-CHAR   THRU 2162-EXIT                         
033100         VARYING WS-CI FROM 1 BY 1                                        
033200         UNTIL WS-CI GREATER WS-SAN-LEN.                                  
033300                                                                          
033400     PERFORM 2163-SKIP-LEADING     THRU 2163-EXIT                         
033500         VARYING WS-CI FROM 1 BY 1                                        
033600         UNTIL WS-CI GREATER WS-SAN-LEN                                   
033700            OR (WS-SAN-CHAR(WS-CI) NOT EQUAL '.'                          
033800            AND WS-SAN-CHAR(WS-CI) NOT EQUAL '-').                        
033900     MOVE WS-CI                    TO WS-SAN-START.                       
034000                                                                          
034100     PERFORM 2164-SKIP-TRAILING    THRU 2164-EXIT                         
034200         VARYING WS-CI2 FROM WS-SAN-LEN BY -1                             
034300         UNTIL WS-CI2 LESS WS-SAN-START                                   
034400            OR (WS-SAN-CHAR(WS-CI2) NOT EQUAL '.'                         
034500            AND WS-SAN-CHAR(WS-CI2) NOT EQUAL '-').                       
034600     MOVE WS-CI2                   TO WS-SAN-END.                         
034700                                                                          
034800     MOVE SPACES                   TO WS-SANITIZED-DOMAIN.                
034900     IF  WS-SAN-START GREATER WS-SAN-LEN                                  
035000     OR  WS-SAN-END LESS WS-SAN-START                                     
035100         MOVE 'unknown'            TO WS-SANITIZED-DOMAIN                 
035200     ELSE                                                                 
035300         SUBTRACT WS-SAN-START FROM WS-SAN-END                            
035400                                   GIVING WS-SAN-SUB-LEN                  
035500         ADD 1                     TO WS-SAN-SUB-LEN                      
035600         MOVE WS-SAN-WORK(WS-SAN-START:WS-SAN-SUB-LEN)                    
035700                                   TO WS-SANITIZED-DOMAIN                 
035800     END-IF.                                                              
035900                                                                          
036000 2160-EXIT.                                                               
036100     EXIT.                                                                
036200                                                                          
036300 2161-TRIM-SCAN.                                                          
036400     CONTINUE.                                                            
036500                                                                          
036600 2161-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900*****************************************************************         
037000* Replace one byte of the working domain if it falls outside   *          
037100* the allowed a-z, A-Z, 0-9, period, hyphen set.                *         
037200*****************************************************************         
037300 2162-SUBST-ONE-CHAR.                                                     
037400     IF  NOT (WS-SAN-CHAR(WS-CI) EVB-LOWER-ALPHA                          
037500          OR  WS-SAN-CHAR(WS-CI) EVB-UPPER-ALPHA                          
037600          OR  WS-SAN-CHAR(WS-CI) EVB-DIGIT                                
037700          OR  WS-SAN-CHAR(WS-CI) EQUAL '.'                                
037800          OR  WS-SAN-CHAR(WS-CI) EQUAL '-')                               
037900         MOVE '_'                  TO WS-SAN-CHAR(WS-CI)                  
038000     END-IF.                                                              
038100                                                                          
038200 2162-EXIT.                                                               
038300     EXIT.                                                                
038400                                                                          
038500 2163-SKIP-LEADING.                                                       
038600     CONTINUE.                                                            
038700                                                                          
038800 2163-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100 2164-SKIP-TRAILING.                                                      
039200     CONTINUE.                                                            
039300                                                                          
039400 2164-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700*****************************************************************         
039800* Test one seen-table entry for VALID status and domain match.  *         
039900*****************************************************************         
040000 2110-SCAN-VALID.                                                         
040100     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'VALID  '                       
040200         PERFORM 2150-MATCH-DOMAIN THRU 2150-EXIT                         
040300         IF  WS-WELLKNOWN-MATCH                                           
040400             PERFORM 2600-ADD-TO-BATCH THRU 2600-EXIT                     
040500             ADD 1 TO EL-WK-VALID-COUNT(EL-WK-IX)                         
040600         END-IF                                                           
040700     END-IF.                                                              
040800                                                                          
040900 2110-EXIT.                                                               
041000     EXIT.                                                                
041100                                                                          
041200*****************************************************************         
041300* Test one seen-table entry for RISK status and domain match.   *         
041400*****************************************************************         
041500 2115-SCAN-RISK.                                                          
041600     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'RISK   '                       
041700         PERFORM 2150-MATCH-DOMAIN THRU 2150-EXIT                         
041800         IF  WS-WELLKNOWN-MATCH                                           
041900             PERFORM 2600-ADD-TO-BATCH THRU 2600-EXIT                     
042000             ADD 1 TO EL-WK-RISK-COUNT(EL-WK-IX)                          
042100         END-IF                                                           
042200     END-IF.                                                              
042300                                                                          
042400 2115-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700*****************************************************************         
042800* Extract the domain from one seen-table address and compare    *         
042900* it (case-insensitive) to the well-known domain now being      *         
043000* routed (EL-WK-IX).                                            *         
043100*****************************************************************         
043200 2150-MATCH-DOMAIN.                                                       
043300     PERFORM 2200-EXTRACT-DOMAIN THRU 2200-EXIT.                          
043400     SET  WS-WELLKNOWN-NO-MATCH  TO TRUE.                                 
043500     IF  WS-ADDR-DOMAIN(1:WS-CI2) EQUAL                                   
043600         EL-WK-DOMAIN(EL-WK-IX)(1:WS-CI2)                                 
043700     AND (WS-CI2 EQUAL 255                                                
043800      OR  EL-WK-DOMAIN(EL-WK-IX)(WS-CI2 + 1:1) EQUAL SPACE)               
043900         SET  WS-WELLKNOWN-MATCH TO TRUE.                                 
044000                                                                          
044100 2150-EXIT.                                                               
044200     EXIT.                                                                
044300                                                                          
044400*****************************************************************         
044500* Extract and lower-case the domain (text after the last @) of  *         
044600* EL-SEEN-ADDR(EL-SEEN-IX) into WS-ADDR-DOMAIN; length in WS-CI2.*        
044700*****************************************************************         
044800 2200-EXTRACT-DOMAIN.                                                     
044900     MOVE EL-SEEN-ADDR(EL-SEEN-IX) TO WS-ADDR-WORK.                       
045000     PERFORM 2210-TRIM-SCAN        THRU 2210-EXIT                         
045100         VARYING WS-CI FROM 254 BY -1                                     
045200         UNTIL WS-CI EQUAL ZEROES                                         
045300            OR WS-ADDR-CHAR(WS-CI) NOT EQUAL SPACE.                       
045400     MOVE WS-CI                    TO WS-ADDR-LEN.                        
045500                                                                          
045600     MOVE ZEROES                   TO WS-AT-POS.                          
045700     PERFORM 2220-FIND-AT          THRU 2220-EXIT                         
045800         VARYING WS-CI FROM 1 BY 1                                        
045900         UNTIL WS-CI GREATER WS-ADDR-LEN.                                 
046000                                                                          
046100     MOVE SPACES                   TO WS-ADDR-DOMAIN.                     
046200     SUBTRACT WS-AT-POS FROM WS-ADDR-LEN GIVING WS-CI2.                   
046300     IF  WS-CI2 GREATER ZEROES                                            
046400         ADD  1                    TO WS-AT-POS                           
046500         MOVE WS-ADDR-WORK(WS-AT-POS:WS-CI2) TO WS-ADDR-DOMAIN            
046600     END-IF.                                                              
046700     INSPECT WS-ADDR-DOMAIN                                               
046800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
046900                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
047000                                                                          
047100 2200-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400*****************************************************************         
047500* Backward trailing-blank scan - body is empty, the VARYING     *         
047600* clause on the calling PERFORM does the work.                  *         
047700*****************************************************************         
047800 2210-TRIM-SCAN.                                                          
047900     CONTINUE.                                                            
048000                                                                          
048100 2210-EXIT.                                                               
048200     EXIT.                                                                
048300                                                                          
048400*****************************************************************         
048500* Remember the position of the last @ seen so far.              *         
048600*****************************************************************         
048700 2220-FIND-AT.                                                            
048800     IF  WS-ADDR-CHAR(WS-CI) EQUAL '@'                                    
048900         MOVE WS-CI                TO WS-AT-POS                           
049000     END-IF.                                                              
049100                                                                          
049200 2220-EXIT.                                                               
049300     EXIT.                                                                
049400                                                                          
049500*****************************************************************         
049600* Build the OTHER batch - every VALID and RISK address whose    *         
049700* domain is not in the well-known table.                        *         
049800*****************************************************************         
049900 2500-BUILD-OTHER-BATCH.                                                  
050000     MOVE ZEROES                  TO EL-BATCH-COUNT.                      
050100     PERFORM 2510-SCAN-OTHER-VALID THRU 2510-EXIT                         
050200         VARYING EL-SEEN-IX FROM 1 BY 1                                   
050300         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
050400     IF  EL-BATCH-COUNT GREATER ZEROES                                    
050500         PERFORM 2700-SORT-BATCH  THRU 2700-EXIT                          
050600         MOVE 'VALID.OTHER'       TO WS-OUT-DDNAME                        
050700         PERFORM 2800-WRITE-BATCH THRU 2800-EXIT                          
050800     END-IF.                                                              
050900                                                                          
051000     MOVE ZEROES                  TO EL-BATCH-COUNT.                      
051100     PERFORM 2520-SCAN-OTHER-RISK THRU 2520-EXIT                          
051200         VARYING EL-SEEN-IX FROM 1 BY 1                                   
051300         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
051400     IF  EL-BATCH-COUNT GREATER ZEROES                                    
051500         PERFORM 2700-SORT-BATCH  THRU 2700-EXIT                          
051600         MOVE 'RISK.OTHER'        TO WS-OUT-DDNAME                        
051700         PERFORM 2800-WRITE-BATCH THRU 2800-EXIT                          
051800     END-IF.                                                              
051900                                                                          
052000 2500-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300*****************************************************************         
052400* Test one seen-table entry for VALID status, not well-known.   *         
052500*****************************************************************         
052600 2510-SCAN-OTHER-VALID.                                                   
052700     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'VALID  '                       
052800         PERFORM 2550-CHECK-NOT-WELLKNOWN THRU 2550-EXIT                  
052900         IF  WS-WELLKNOWN-NO-MATCH                                        
053000             PERFORM 2600-ADD-TO-BATCH THRU 2600-EXIT                     
053100         END-IF                                                           
053200     END-IF.                                                              
053300                                                                          
053400 2510-EXIT.                                                               
053500     EXIT.                                                                
053600                                                                          
053700*****************************************************************         
053800* Test one seen-table entry for RISK status, not well-known.    *         
053900*****************************************************************         
054000 2520-SCAN-OTHER-RISK.                                                    
054100     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'RISK   '                       
054200         PERFORM 2550-CHECK-NOT-WELLKNOWN THRU 2550-EXIT                  
054300         IF  WS-WELLKNOWN-NO-MATCH                                        
054400             PERFORM 2600-ADD-TO-BATCH THRU 2600-EXIT                     
054500         END-IF                                                           
054600     END-IF.                                                              
054700                                                                          
054800 2520-EXIT.                                                               
054900     EXIT.                                                                
055000                                                                          
055100*****************************************************************         
055200* Test whether the current seen-table address's domain matches  *         
055300* any well-known domain.                                        *         
055400*****************************************************************         
055500 2550-CHECK-NOT-WELLKNOWN.                                                
055600     PERFORM 2200-EXTRACT-DOMAIN THRU 2200-EXIT.                          
055700     SET  WS-WELLKNOWN-NO-MATCH  TO TRUE.                                 
055800     SEARCH EL-WK-ENTRY VARYING EL-WK-IX                                  
055900         AT END                                                           
056000             CONTINUE                                                     
056100         WHEN EL-WK-DOMAIN(EL-WK-IX) EQUAL WS-ADDR-DOMAIN                 
056200             SET  WS-WELLKNOWN-MATCH TO TRUE                              
056300     END-SEARCH.                                                          
056400                                                                          
056500 2550-EXIT.                                                               
056600     EXIT.                                                                
056700                                                                          
056800*****************************************************************         
056900* Add the current seen-table address to the working batch.      *         
057000*****************************************************************         
057100 2600-ADD-TO-BATCH.                                                       
057200     IF  EL-BATCH-COUNT LESS 20000                                        
057300         ADD 1                    TO EL-BATCH-COUNT                       
057400         SET  EL-BATCH-IX         TO EL-BATCH-COUNT                       
057500         MOVE EL-SEEN-ADDR(EL-SEEN-IX)                                    
057600                                  TO EL-BATCH-ADDR(EL-BATCH-IX)           
057700         MOVE EL-SEEN-ADDR-LC(EL-SEEN-IX)                                 
057800                                  TO EL-BATCH-ADDR-LC(EL-BATCH-IX)        
057900     END-IF.                                                              
058000                                                                          
058100 2600-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400*****************************************************************         
058500* Ascending exchange sort of the working batch on the lower-    *         
058600* cased address (collation order).                              *         
058700*****************************************************************         
058800 2700-SORT-BATCH.                                                         
058900     SET  WS-SWAP-MADE            TO TRUE.                                
059000     PERFORM 2710-ONE-PASS         THRU 2710-EXIT                         
059100         UNTIL WS-NO-SWAP-MADE.                                           
059200                                                                          
059300 2700-EXIT.                                                               
059400     EXIT.                                                                
059500                                                                          
059600*****************************************************************         
059700* One bubble-sort pass over the working batch.                  *         
059800*****************************************************************         
059900 2710-ONE-PASS.                                                           
060000     SET  WS-NO-SWAP-MADE         TO TRUE.                                
060100     PERFORM 2720-COMPARE-ADJACENT THRU 2720-EXIT                         
060200         VARYING EL-BATCH-IX FROM 1 BY 1                                  
060300         UNTIL EL-BATCH-IX GREATER EL-BATCH-COUNT - 1.                    
060400                                                                          
060500 2710-EXIT.                                                               
060600     EXIT.                                                                
060700                                                                          
060800*****************************************************************         
060900* Compare and, if out of order, exchange two adjacent entries.  *         
061000*****************************************************************         
061100 2720-COMPARE-ADJACENT.                                                   
061200     IF  EL-BATCH-ADDR-LC(EL-BATCH-IX) GREATER                            
061300         EL-BATCH-ADDR-LC(EL-BATCH-IX + 1)                                
061400         PERFORM 2750-SWAP-ENTRIES THRU 2750-EXIT                         
061500         SET  WS-SWAP-MADE         TO TRUE                                
061600     END-IF.                                                              
061700                                                                          
061800 2720-EXIT.                                                               
061900     EXIT.                                                                
062000                                                                          
062100*****************************************************************         
062200* Exchange two adjacent batch entries.                          *         
062300*****************************************************************         
062400 2750-SWAP-ENTRIES.                                                       
062500     MOVE EL-BATCH-ENTRY(EL-BATCH-IX)     TO WS-BATCH-SWAP.               
062600     MOVE EL-BATCH-ENTRY(EL-BATCH-IX + 1)                                 
062700                               TO EL-BATCH-ENTRY(EL-BATCH-IX).            
062800     MOVE WS-BATCH-SWAP                                                   
062900                           TO EL-BATCH-ENTRY(EL-BATCH-IX + 1).            
063000                                                                          
063100 2750-EXIT.                                                               
063200     EXIT.                                                                
063300                                                                          
063400*****************************************************************         
063500* Load the existing content of the output file (if any) for the *         
063600* dedup check, then append the sorted batch - addresses already *         
063700* present (case-insensitive) are skipped.                       *         
063800*****************************************************************         
063900 2800-WRITE-BATCH.                                                        
064000     MOVE ZEROES                  TO WS-EXIST-COUNT.                      
064100     OPEN INPUT DOMAIN-OUT-FILE.                                          
064200     IF  EW-STATUS EQUAL '00'                                             
064300         PERFORM 2820-LOAD-EXISTING THRU 2820-EXIT                        
064400         CLOSE DOMAIN-OUT-FILE                                            
064500     END-IF.                                                              
064600                                                                          
064700     OPEN EXTEND DOMAIN-OUT-FILE.                                         
064800     IF  EW-STATUS NOT EQUAL '00'                                         
064900         OPEN OUTPUT DOMAIN-OUT-FILE                                      
065000     END-IF.                                                              
065100     IF  EW-STATUS NOT EQUAL '00'                                         
065200         MOVE WS-OUT-DDNAME(1:8)  TO EW-DDNAME                            
065300         MOVE '2800-OPN'          TO EW-PARAGRAPH                         
065400         PERFORM 9995-FILE-ERROR  THRU 9995-EXIT                          
065500         GO TO 2800-EXIT                                                  
065600     END-IF.                                                              
065700                                                                          
065800     PERFORM 2860-WRITE-ONE       THRU 2860-EXIT                          
065900         VARYING EL-BATCH-IX FROM 1 BY 1                                  
066000         UNTIL EL-BATCH-IX GREATER EL-BATCH-COUNT.                        
066100     CLOSE DOMAIN-OUT-FILE.                                               
066200                                                                          
066300 2800-EXIT.                                                               
066400     EXIT.                                                                
066500                                                                          
066600*****************************************************************         
066700* Write one batch entry unless it already exists in the file.   *         
066800*****************************************************************         
066900 2860-WRITE-ONE.                                                          
067000     PERFORM 2850-CHECK-EXISTING  THRU 2850-EXIT.                         
067100     IF  WS-WELLKNOWN-NO-MATCH                                            
067200         MOVE EL-BATCH-ADDR(EL-BATCH-IX) TO DOMAIN-OUT-RECORD             
067300         WRITE DOMAIN-OUT-RECORD                                          
067400     END-IF.                                                              
067500                                                                          
067600 2860-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900*****************************************************************         
068000* Load the existing file's lines (lower-cased) into the upper   *         
068100* end of the batch table (subscripts 20001 and up - EL-BATCH-   *         
068200* TABLE is sized in EVBEMLC to hold the low 20000 new-batch     *         
068300* entries plus this 9998-line cap) so they can be tested        *         
068400* without disturbing the new batch entries.                     *         
068500*****************************************************************         
068600 2820-LOAD-EXISTING.                                                      
068700     PERFORM 2830-READ-ONE        THRU 2830-EXIT                          
068800         UNTIL EW-STATUS NOT EQUAL '00'                                   
068900            OR WS-EXIST-COUNT EQUAL 9998.                                 
069000                                                                          
069100 2820-EXIT.                                                               
069200     EXIT.                                                                
069300                                                                          
069400*****************************************************************         
069500* Read and lower-case one existing line from the output file.   *         
069600*****************************************************************         
069700 2830-READ-ONE.                                                           
069800     READ DOMAIN-OUT-FILE                                                 
069900         AT END                                                           
070000             MOVE '10'        TO EW-STATUS                                
070100         NOT AT END                                                       
070200             ADD 1            TO WS-EXIST-COUNT                           
070300             SET  EL-BATCH-IX TO WS-EXIST-COUNT                           
070400             ADD  20000       TO EL-BATCH-IX                              
070500             MOVE DOMAIN-OUT-RECORD                                       
070600                              TO EL-BATCH-ADDR-LC(EL-BATCH-IX)            
070700             INSPECT EL-BATCH-ADDR-LC(EL-BATCH-IX)                        
070800                 CONVERTING                                               
070900                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
071000                TO 'abcdefghijklmnopqrstuvwxyz'                           
071100     END-READ.                                                            
071200                                                                          
071300 2830-EXIT.                                                               
071400     EXIT.                                                                
071500                                                                          
071600*****************************************************************         
071700* Test the current batch entry's lower-cased address against    *         
071800* the loaded existing-content pool.                             *         
071900*****************************************************************         
072000 2850-CHECK-EXISTING.                                                     
072100     SET  WS-WELLKNOWN-NO-MATCH   TO TRUE.                                
072200     IF  WS-EXIST-COUNT GREATER ZEROES                                    
072300         PERFORM 2855-COMPARE-ONE THRU 2855-EXIT                          
072400             VARYING WS-CI FROM 1 BY 1                                    
072500             UNTIL WS-CI GREATER WS-EXIST-COUNT                           
072600                OR WS-WELLKNOWN-MATCH                                     
072700     END-IF.                                                              
072800                                                                          
072900 2850-EXIT.                                                               
073000     EXIT.                                                                
073100                                                                          
073200*****************************************************************         
073300* Compare the batch entry to one loaded existing line.          *         
073400*****************************************************************         
073500 2855-COMPARE-ONE.                                                        
073600     COMPUTE WS-CI2 = WS-CI + 20000.                                      
073700     SET  EL-BATCH-IX             TO WS-CI2.                              
073800     IF  EL-BATCH-ADDR-LC(EL-BATCH-IX) EQUAL                              
073900         EL-BATCH-ADDR-LC(WS-CI)                                          
074000         SET  WS-WELLKNOWN-MATCH TO TRUE                                  
074100     END-IF.                                                              
074200                                                                          
074300 2855-EXIT.                                                               
074400     EXIT.                                                                
074500                                                                          
074600*****************************************************************         
074700* Write the INVALID list - one INVALID-OUT record per address.  *         
074800*****************************************************************         
074900 3000-WRITE-INVALID.                                                      
075000     MOVE 'INVALIST'              TO EW-DDNAME.                           
075100     OPEN OUTPUT INVALID-OUT-FILE.                                        
075200     IF  EW-STATUS NOT EQUAL '00'                                         
075300         MOVE '3000-OPN'          TO EW-PARAGRAPH                         
075400         PERFORM 9995-FILE-ERROR  THRU 9995-EXIT                          
075500         GO TO 3000-EXIT.                                                 
075600                                                                          
075700     PERFORM 3010-WRITE-ONE-INVALID THRU 3010-EXIT                        
075800         VARYING EL-SEEN-IX FROM 1 BY 1                                   
075900         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
076000     CLOSE INVALID-OUT-FILE.                                              
076100                                                                          
076200 3000-EXIT.                                                               
076300     EXIT.                                                                
076400                                                                          
076500*****************************************************************         
076600* Write one INVALID-OUT record if the seen-table entry is       *         
076700* INVALID.                                                      *         
076800*****************************************************************         
076900 3010-WRITE-ONE-INVALID.                                                  
077000     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'INVALID'                       
077100         MOVE EL-SEEN-ADDR(EL-SEEN-IX)                                    
077200                              TO EL-INVOUT-ADDR                           
077300         MOVE ' | '           TO EL-INVOUT-BAR-1                          
077400         MOVE EL-SEEN-REASON(EL-SEEN-IX)                                  
077500                              TO EL-INVOUT-REASON                         
077600         MOVE ' | '           TO EL-INVOUT-BAR-2                          
077700         MOVE EL-SEEN-CATEGORY(EL-SEEN-IX)                                
077800                              TO EL-INVOUT-CATEGORY                       
077900         WRITE INVALID-OUT-RECORD FROM EL-INVALID-OUT-REC                 
078000     END-IF.                                                              
078100                                                                          
078200 3010-EXIT.                                                               
078300     EXIT.                                                                
078400                                                                          
078500*****************************************************************         
078600* Write the UNKNOWN list - address only, one per line.          *         
078700*****************************************************************         
078800 4000-WRITE-UNKNOWN.                                                      
078900     MOVE 'UNKNLIST'              TO EW-DDNAME.                           
079000     OPEN OUTPUT UNKNOWN-OUT-FILE.                                        
079100     IF  EW-STATUS NOT EQUAL '00'                                         
079200         MOVE '4000-OPN'          TO EW-PARAGRAPH                         
079300         PERFORM 9995-FILE-ERROR  THRU 9995-EXIT                          
079400         GO TO 4000-EXIT.                                                 
079500                                                                          
079600     PERFORM 4010-WRITE-ONE-UNKNOWN THRU 4010-EXIT                        
079700         VARYING EL-SEEN-IX FROM 1 BY 1                                   
079800         UNTIL EL-SEEN-IX GREATER EL-SEEN-COUNT.                          
079900     CLOSE UNKNOWN-OUT-FILE.                                              
080000                                                                          
080100 4000-EXIT.                                                               
080200     EXIT.                                                                
080300                                                                          
080400*****************************************************************         
080500* Write one UNKNOWN-OUT record if the seen-table entry is       *         
080600* UNKNOWN.                                                      *         
080700*****************************************************************         
080800 4010-WRITE-ONE-UNKNOWN.                                                  
080900     IF  EL-SEEN-STATUS(EL-SEEN-IX) EQUAL 'UNKNOWN'                       
081000         MOVE EL-SEEN-ADDR(EL-SEEN-IX) TO UNKNOWN-OUT-RECORD              
081100         WRITE UNKNOWN-OUT-RECORD                                         
081200     END-IF.                                                              
081300                                                                          
081400 4010-EXIT.                                                               
081500     EXIT.                                                                
081600                                                                          
081700*****************************************************************         
081800* Write the SUMMARY report.                                     *         
081900*****************************************************************         
082000 5000-WRITE-SUMMARY.                                                      
082100     MOVE 'SUMMARPT'              TO EW-DDNAME.                           
082200     OPEN OUTPUT SUMMARY-FILE.                                            
082300     IF  EW-STATUS NOT EQUAL '00'                                         
082400         MOVE '5000-OPN'          TO EW-PARAGRAPH                         
082500         PERFORM 9995-FILE-ERROR  THRU 9995-EXIT                          
082600         GO TO 5000-EXIT.                                                 
082700                                                                          
082800     PERFORM 5100-CALC-PERCENT    THRU 5100-EXIT.                         
082900                                                                          
083000     MOVE ALL '='                 TO SUMMARY-RECORD.                      
083100     WRITE SUMMARY-RECORD.                                                
083200     MOVE 'EMAIL VALIDATION SUMMARY REPORT' TO SUMMARY-RECORD.            
083300     WRITE SUMMARY-RECORD.                                                
083400     MOVE ALL '='                 TO SUMMARY-RECORD.                      
083500     WRITE SUMMARY-RECORD.                                                
083600     PERFORM 5150-WRITE-GEN-LINE  THRU 5150-EXIT.                         
083700     MOVE SPACES                  TO SUMMARY-RECORD.                      
083800     WRITE SUMMARY-RECORD.                                                
083900                                                                          
084000     MOVE 'OVERALL STATISTICS'    TO SUMMARY-RECORD.                      
084100     WRITE SUMMARY-RECORD.                                                
084200     MOVE ALL '-'                 TO SUMMARY-RECORD.                      
084300     WRITE SUMMARY-RECORD.                                                
084400     MOVE 'Total Emails Processed:' TO EL-SL-LABEL.                       
084500     MOVE LK-TOTAL-PROCESSED      TO EL-SL-COUNT.                         
084600     MOVE SPACES                  TO EL-SL-TAG.                           
084700     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
084800     MOVE 'Valid Emails:'         TO EL-SL-LABEL.                         
084900     MOVE LK-VALID-COUNT          TO EL-SL-COUNT.                         
085000     MOVE WS-VALID-PCT            TO WS-VALID-PCT-ED.                     
085100     STRING ' (' DELIMITED BY SIZE                                        
085200            WS-VALID-PCT-ED DELIMITED BY SIZE                             
085300            '%)' DELIMITED BY SIZE INTO EL-SL-TAG.                        
085400     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
085500     MOVE 'Invalid Emails:'       TO EL-SL-LABEL.                         
085600     MOVE LK-INVALID-COUNT        TO EL-SL-COUNT.                         
085700     MOVE WS-INVALID-PCT          TO WS-INVALID-PCT-ED.                   
085800     STRING ' (' DELIMITED BY SIZE                                        
085900            WS-INVALID-PCT-ED DELIMITED BY SIZE                           
086000            '%)' DELIMITED BY SIZE INTO EL-SL-TAG.                        
086100     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
086200     MOVE SPACES                  TO SUMMARY-RECORD.                      
086300     WRITE SUMMARY-RECORD.                                                
086400                                                                          
086500     MOVE 'VALID EMAILS BY DOMAIN' TO SUMMARY-RECORD.                     
086600     WRITE SUMMARY-RECORD.                                                
086700     MOVE ALL '-'                 TO SUMMARY-RECORD.                      
086800     WRITE SUMMARY-RECORD.                                                
086900     PERFORM 5200-DOMAIN-BREAKDOWN THRU 5200-EXIT.                        
087000     MOVE SPACES                  TO SUMMARY-RECORD.                      
087100     WRITE SUMMARY-RECORD.                                                
087200     MOVE '  TOTAL VALID'         TO EL-SL-LABEL.                         
087300     MOVE LK-VALID-COUNT          TO EL-SL-COUNT.                         
087400     MOVE ' emails'               TO EL-SL-TAG.                           
087500     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
087600     MOVE SPACES                  TO SUMMARY-RECORD.                      
087700     WRITE SUMMARY-RECORD.                                                
087800                                                                          
087900     MOVE 'INVALID EMAILS BY CATEGORY' TO SUMMARY-RECORD.                 
088000     WRITE SUMMARY-RECORD.                                                
088100     MOVE ALL '-'                 TO SUMMARY-RECORD.                      
088200     WRITE SUMMARY-RECORD.                                                
088300     PERFORM 5300-CATEGORY-BREAKDOWN THRU 5300-EXIT.                      
088400     MOVE SPACES                  TO SUMMARY-RECORD.                      
088500     WRITE SUMMARY-RECORD.                                                
088600     MOVE '  TOTAL INVALID'       TO EL-SL-LABEL.                         
088700     MOVE LK-INVALID-COUNT        TO EL-SL-COUNT.                         
088800     MOVE ' emails'               TO EL-SL-TAG.                           
088900     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
089000     MOVE SPACES                  TO SUMMARY-RECORD.                      
089100     WRITE SUMMARY-RECORD.                                                
089200                                                                          
089300     MOVE 'OUTPUT FILES'          TO SUMMARY-RECORD.                      
089400     WRITE SUMMARY-RECORD.                                                
089500     MOVE ALL '-'                 TO SUMMARY-RECORD.                      
089600     WRITE SUMMARY-RECORD.                                                
089700     MOVE 'Valid/risk by domain : VALID.* / RISK.* / *.OTHER'             
089800                                  TO SUMMARY-RECORD.                      
089900     WRITE SUMMARY-RECORD.                                                
090000     MOVE 'Invalid list         : INVALIST'                               
090100                                  TO SUMMARY-RECORD.                      
090200     WRITE SUMMARY-RECORD.                                                
090300     MOVE 'Unknown list         : UNKNLIST'                               
090400                                  TO SUMMARY-RECORD.                      
090500     WRITE SUMMARY-RECORD.                                                
090600     MOVE ALL '='                 TO SUMMARY-RECORD.                      
090700     WRITE SUMMARY-RECORD.                                                
090800                                                                          
090900     CLOSE SUMMARY-FILE.                                                  
091000                                                                          
091100 5000-EXIT.                                                               
091200     EXIT.                                                                
091300                                                                          
091400*****************************************************************         
091500* Compute the valid% and invalid% figures, one decimal place.   *         
091600*****************************************************************         
091700 5100-CALC-PERCENT.                                                       
091800     MOVE ZEROES                  TO WS-VALID-PCT WS-INVALID-PCT.         
091900     IF  LK-TOTAL-PROCESSED GREATER ZEROES                                
092000         COMPUTE WS-VALID-PCT ROUNDED =                                   
092100             (LK-VALID-COUNT * 1000) / LK-TOTAL-PROCESSED / 10            
092200         COMPUTE WS-INVALID-PCT ROUNDED =                                 
092300             (LK-INVALID-COUNT * 1000) / LK-TOTAL-PROCESSED / 10          
092400     END-IF.                                                              
092500                                                                          
092600 5100-EXIT.                                                               
092700     EXIT.                                                                
092800                                                                          
092900*****************************************************************         
093000* Build and write the "Generated:" timestamp line.              *         
093100*****************************************************************         
093200 5150-WRITE-GEN-LINE.                                                     
093300     ACCEPT WS-REPORT-DATE        FROM DATE YYYYMMDD.                     
093400     ACCEPT WS-REPORT-TIME        FROM TIME.                              
093500     IF  EVB-TRACE-SWITCH-ON                                              
093600         MOVE WS-REPORT-DATE-X     TO WS-TR-DATE                          
093700         MOVE WS-REPORT-TIME-X     TO WS-TR-TIME                          
093800         DISPLAY WS-TRACE-LINE                                            
093900     END-IF.                                                              
094000     MOVE WS-RD-CCYY              TO WS-GEN-CCYY.                         
094100     MOVE WS-RD-MM                TO WS-GEN-MM.                           
094200     MOVE WS-RD-DD                TO WS-GEN-DD.                           
094300     MOVE WS-RT-HH                TO WS-GEN-HH.                           
094400     MOVE WS-RT-MM                TO WS-GEN-MI.                           
094500     MOVE WS-RT-SS                TO WS-GEN-SS.                           
094600     WRITE SUMMARY-RECORD FROM WS-GEN-LINE.                               
094700                                                                          
094800 5150-EXIT.                                                               
094900     EXIT.                                                                
095000                                                                          
095100*****************************************************************         
095200* Per-well-known-domain valid counts, sorted descending, then   *         
095300* an "Other domains" line when the leftover count is > 0.       *         
095400*****************************************************************         
095500 5200-DOMAIN-BREAKDOWN.                                                   
095600     MOVE ZEROES                  TO WS-CI2.                              
095700     PERFORM 5210-COLLECT-ONE     THRU 5210-EXIT                          
095800         VARYING EL-WK-IX FROM 1 BY 1                                     
095900         UNTIL EL-WK-IX GREATER EL-WK-COUNT.                              
096000                                                                          
096100     SET  WS-SWAP-MADE            TO TRUE.                                
096200     PERFORM 5220-SORT-PASS       THRU 5220-EXIT                          
096300         UNTIL WS-NO-SWAP-MADE.                                           
096400                                                                          
096500     PERFORM 5240-WRITE-ONE       THRU 5240-EXIT                          
096600         VARYING WS-DB-IX FROM 1 BY 1                                     
096700         UNTIL WS-DB-IX GREATER WS-CI2.                                   
096800                                                                          
096900     SUBTRACT WS-CI2 FROM LK-VALID-COUNT GIVING WS-CI.                    
097000     IF  WS-CI GREATER ZEROES                                             
097100         MOVE 'Other domains (other.txt)' TO EL-SL-LABEL                  
097200         MOVE WS-CI                       TO EL-SL-COUNT                  
097300         MOVE ' emails'                   TO EL-SL-TAG                    
097400         WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE                        
097500     END-IF.                                                              
097600                                                                          
097700 5200-EXIT.                                                               
097800     EXIT.                                                                
097900                                                                          
098000*****************************************************************         
098100* Collect one well-known domain's valid count into the          *         
098200* breakdown table, if it has any valid mail this run.           *         
098300*****************************************************************         
098400 5210-COLLECT-ONE.                                                        
098500     IF  EL-WK-VALID-COUNT(EL-WK-IX) GREATER ZEROES                       
098600         ADD  1                TO WS-CI2                                  
098700         SET  WS-DB-IX         TO WS-CI2                                  
098800         MOVE EL-WK-DOMAIN(EL-WK-IX) TO WS-DB-LABEL(WS-DB-IX)             
098900         MOVE EL-WK-VALID-COUNT(EL-WK-IX)                                 
099000                               TO WS-DB-COUNT(WS-DB-IX)                   
099100     END-IF.                                                              
099200                                                                          
099300 5210-EXIT.                                                               
099400     EXIT.                                                                
099500                                                                          
099600*****************************************************************         
099700* One bubble-sort pass over the domain breakdown table.         *         
099800*****************************************************************         
099900 5220-SORT-PASS.                                                          
100000     SET  WS-NO-SWAP-MADE         TO TRUE.                                
100100     PERFORM 5230-COMPARE-ADJACENT THRU 5230-EXIT                         
100200         VARYING WS-DB-IX FROM 1 BY 1                                     
100300         UNTIL WS-DB-IX GREATER WS-CI2 - 1.                               
100400                                                                          
100500 5220-EXIT.                                                               
100600     EXIT.                                                                
100700                                                                          
100800*****************************************************************         
100900* Compare and, if out of order, exchange two adjacent entries.  *         
101000*****************************************************************         
101100 5230-COMPARE-ADJACENT.                                                   
101200     IF  WS-DB-COUNT(WS-DB-IX) LESS                                       
101300         WS-DB-COUNT(WS-DB-IX + 1)                                        
101400         MOVE WS-DB-ENTRY(WS-DB-IX)     TO WS-DB-SWAP                     
101500         MOVE WS-DB-ENTRY(WS-DB-IX + 1) TO                                
101600                               WS-DB-ENTRY(WS-DB-IX)                      
101700         MOVE WS-DB-SWAP              TO                                  
101800                               WS-DB-ENTRY(WS-DB-IX + 1)                  
101900         SET  WS-SWAP-MADE TO TRUE                                        
102000     END-IF.                                                              
102100                                                                          
102200 5230-EXIT.                                                               
102300     EXIT.                                                                
102400                                                                          
102500*****************************************************************         
102600* Write one domain-breakdown line to the report.                *         
102700*****************************************************************         
102800 5240-WRITE-ONE.                                                          
102900     MOVE SPACES                   TO EL-SL-LABEL EL-SL-TAG.              
103000     MOVE WS-DB-LABEL(WS-DB-IX)    TO EL-SL-LABEL.                        
103100     MOVE WS-DB-COUNT(WS-DB-IX)    TO EL-SL-COUNT.                        
103200     MOVE ' emails'                TO EL-SL-TAG.                          
103300     WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE.                           
103400                                                                          
103500 5240-EXIT.                                                               
103600     EXIT.                                                                
103700                                                                          
103800*****************************************************************         
103900* Invalid-by-category breakdown, sorted descending.  Only three *         
104000* categories are ever assigned by EVB030.                       *         
104100*****************************************************************         
104200 5300-CATEGORY-BREAKDOWN.                                                 
104300     MOVE 'Syntax'                 TO WS-CB-LABEL(1).                     
104400     MOVE LK-CAT-SYNTAX-COUNT      TO WS-CB-COUNT(1).                     
104500     MOVE 'Disposable'             TO WS-CB-LABEL(2).                     
104600     MOVE LK-CAT-DISPOSABLE-COUNT  TO WS-CB-COUNT(2).                     
104700     MOVE 'Dns'                    TO WS-CB-LABEL(3).                     
104800     MOVE LK-CAT-DNS-COUNT         TO WS-CB-COUNT(3).                     
104900                                                                          
105000     SET  WS-SWAP-MADE             TO TRUE.                               
105100     PERFORM 5310-SORT-PASS        THRU 5310-EXIT                         
105200         UNTIL WS-NO-SWAP-MADE.                                           
105300                                                                          
105400     PERFORM 5330-WRITE-ONE        THRU 5330-EXIT                         
105500         VARYING WS-CB-IX FROM 1 BY 1                                     
105600         UNTIL WS-CB-IX GREATER 3.                                        
105700                                                                          
105800 5300-EXIT.                                                               
105900     EXIT.                                                                
106000                                                                          
106100*****************************************************************         
106200* One bubble-sort pass over the category breakdown table.       *         
106300*****************************************************************         
106400 5310-SORT-PASS.                                                          
106500     SET  WS-NO-SWAP-MADE          TO TRUE.                               
106600     PERFORM 5320-COMPARE-ADJACENT THRU 5320-EXIT                         
106700         VARYING WS-CB-IX FROM 1 BY 1                                     
106800         UNTIL WS-CB-IX GREATER 2.                                        
106900                                                                          
107000 5310-EXIT.                                                               
107100     EXIT.                                                                
107200                                                                          
107300*****************************************************************         
107400* Compare and, if out of order, exchange two adjacent entries.  *         
107500*****************************************************************         
107600 5320-COMPARE-ADJACENT.                                                   
107700     IF  WS-CB-COUNT(WS-CB-IX) LESS                                       
107800         WS-CB-COUNT(WS-CB-IX + 1)                                        
107900         MOVE WS-CB-ENTRY(WS-CB-IX)     TO WS-CB-SWAP                     
108000         MOVE WS-CB-ENTRY(WS-CB-IX + 1) TO                                
108100                               WS-CB-ENTRY(WS-CB-IX)                      
108200         MOVE WS-CB-SWAP              TO                                  
108300                               WS-CB-ENTRY(WS-CB-IX + 1)                  
108400         SET  WS-SWAP-MADE  TO TRUE                                       
108500     END-IF.                                                              
108600                                                                          
108700 5320-EXIT.                                                               
108800     EXIT.                                                                
108900                                                                          
109000*****************************************************************         
109100* Write one category-breakdown line to the report, if it has    *         
109200* any invalid mail this run.                                    *         
109300*****************************************************************         
109400 5330-WRITE-ONE.                                                          
109500     IF  WS-CB-COUNT(WS-CB-IX) GREATER ZEROES                             
109600         MOVE SPACES            TO EL-SL-LABEL EL-SL-TAG                  
109700         MOVE WS-CB-LABEL(WS-CB-IX) TO EL-SL-LABEL                        
109800         MOVE WS-CB-COUNT(WS-CB-IX) TO EL-SL-COUNT                        
109900         MOVE ' emails'             TO EL-SL-TAG                          
110000         WRITE SUMMARY-RECORD FROM EL-SUMMARY-LINE                        
110100     END-IF.                                                              
110200                                                                          
110300 5330-EXIT.                                                               
110400     EXIT.                                                                
110500                                                                          
110600 COPY EVBERRC.                                                            
110700                                                                          
110800*****************************************************************         
110900* Return to caller.                                             *         
111000*****************************************************************         
111100 9000-RETURN.                                                             
111200     EXIT PROGRAM.                                                        
111300                                                                          
111400 9000-EXIT.                                                               
111500     EXIT.                                                                
