000100*****************************************************************         
000200*                                                               *         
000300* EVB - Bulk Email Validation Batch.                            *         
000400*                                                               *         
000500* DOMAIN-FACTS record layout and the in-memory keyed table      *         
000600* built from it.  DOMAIN-FACTS substitutes for a live MX/A/     *         
000700* AAAA lookup and a live mailbox probe - see FC-T- fields.      *         
000800* COPYd into EVB010 (table load) and EVB030 (table search).     *         
000900*                                                               *         
001000* Date       UserID   Description                               *         
001100* ---------- -------- ----------------------------------------- *         
001200* 1994-05-02 RJH      Original FILE/DATA store layout            *        
001300* 1997-02-11 RJH      Repurposed as domain-facts table for EVB  *         
001400* 1998-10-06 RJH      Y2K review - no date fields in this copy  *         
001500* 2003-05-14 LPK      Sized FC-FACTS-TABLE for nightly run #4471*         
001600*                                                               *         
001700*****************************************************************         
001800*****************************************************************         
001900* DOMAIN-FACTS input record - one per domain, sorted ascending  *         
002000* by DF-DOMAIN so the load pass can detect an out-of-sequence   *         
002100* reference file early.                                         *         
002200*****************************************************************         
002300 01  FC-DOMAIN-FACTS-REC.                                                 
002400     05  FC-DF-DOMAIN           PIC  X(255).                              
002500     05  FC-DF-HAS-MX           PIC  X(001).                              
002600     05  FC-DF-NULL-MX          PIC  X(001).                              
002700     05  FC-DF-HAS-A            PIC  X(001).                              
002800     05  FC-DF-HAS-AAAA         PIC  X(001).                              
002900     05  FC-DF-EXISTS           PIC  X(001).                              
003000     05  FC-DF-PROBE-CODE       PIC  9(003).                              
003100     05  FC-DF-CATCHALL         PIC  X(001).                              
003200                                                                          
003300*****************************************************************         
003400* In-memory domain-facts table, loaded once by EVB010 and       *         
003500* searched by EVB030 for every unique address.  Loaded already  *         
003600* sorted (per the file's own sequence), so SEARCH ALL applies   *         
003700* a binary search on FC-T-DOMAIN.                               *         
003800*****************************************************************         
003900 01  FC-FACTS-TABLE.                                                      
004000     05  FC-T-COUNT             PIC S9(08) COMP VALUE ZEROES.             
004100     05  FC-T-ENTRY OCCURS 0 TO 30000 TIMES                               
004200                    DEPENDING ON FC-T-COUNT                               
004300                    ASCENDING KEY IS FC-T-DOMAIN                          
004400                    INDEXED BY FC-T-IX.                                   
004500         10  FC-T-DOMAIN        PIC  X(255).                              
004600         10  FC-T-HAS-MX        PIC  X(001).                              
004700         10  FC-T-NULL-MX       PIC  X(001).                              
004800         10  FC-T-HAS-A         PIC  X(001).                              
004900         10  FC-T-HAS-AAAA      PIC  X(001).                              
005000         10  FC-T-EXISTS        PIC  X(001).                              
005100         10  FC-T-PROBE-CODE    PIC  9(003).                              
005200         10  FC-T-CATCHALL      PIC  X(001).                              
005300         10  FILLER             PIC  X(006).                              
