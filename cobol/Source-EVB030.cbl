000100CBL DBCS,NOTRUNC                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. EVB030.                                                      
000400 AUTHOR.     M A HALVORSEN.                                               
000500 INSTALLATION.  DATA SERVICES DIVISION.                                   
000600 DATE-WRITTEN.  1987-11-04.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      
000900*****************************************************************         
001000*                                                               *         
001100* EVB - Bulk Email Validation Batch.                            *         
001200*                                                               *         
001300* This program is CALLed once per unique address by EVB010 to   *         
001400* run the disposable-domain check, the syntax validator, the    *         
001500* TLD validator, the deliverability classifier and the mailbox  *         
001600* probe classifier, in that order.  Returns CA030-STATUS,       *         
001700* CA030-REASON and CA030-CATEGORY to the caller in the          *         
001800* EVB030-COMMAREA.  Once a check sets a non-blank status the    *         
001900* remaining checks are skipped - first failing rule wins.       *         
002000*                                                               *         
002100* Date       UserID   Description                               *         
002200* ---------- -------- ----------------------------------------- *         
002300* 1987-11-04 MAH      Original                                  *         
002400* 1989-04-17 MAH      Added parent-suffix walk to disposable    *         
002500*                     check per legal request  ticket 0114      *         
002600* 1991-08-22 DKR      Domain label rules tightened - RFC review *         
002700* 1994-02-09 MAH      Added TLD registry membership check       *         
002800* 1996-07-30 DKR      Deliverability classifier added - MX/A/   *         
002900*                     AAAA facts table replaces old A-only test *         
003000* 1998-01-15 DKR      Mailbox-probe reply code classifier added *         
003100* 1998-11-03 MAH      Y2K review - no date arithmetic in EVB030 *         
003200* 2001-06-12 LPK      Corrected local-part boundary check for   *         
003300*                     single-character local parts  ticket 3390*          
003400* 2003-05-14 LPK      Widened WS-LABEL-TABLE to 20 entries #4471*         
003500* 2007-01-30 CJT      Null-MX rule split out from HAS-MX rule   *         
003600*                     per postmaster feedback  ticket 5102      *         
003700* 2009-08-21 CJT      Loop paragraphs restated out-of-line to   *         
003800*                     match shop standard  ticket 5188          *         
003900*                                                               *         
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS EVB-LOWER-ALPHA   IS 'a' THRU 'z'                              
004600     CLASS EVB-UPPER-ALPHA   IS 'A' THRU 'Z'                              
004700     CLASS EVB-DIGIT         IS '0' THRU '9'                              
004800     UPSI-0 ON  STATUS IS EVB-TRACE-SWITCH-ON                             
004900     UPSI-0 OFF STATUS IS EVB-TRACE-SWITCH-OFF.                           
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300*****************************************************************         
005400* DEFINE LOCAL VARIABLES                                        *         
005500*****************************************************************         
005600 77  WS-EMAIL-LEN            PIC S9(04) COMP VALUE ZEROES.                
005700 77  WS-AT-COUNT             PIC S9(04) COMP VALUE ZEROES.                
005800 77  WS-AT-POS               PIC S9(04) COMP VALUE ZEROES.                
005900 77  WS-LOCAL-LEN            PIC S9(04) COMP VALUE ZEROES.                
006000 77  WS-DOMAIN-LEN           PIC S9(04) COMP VALUE ZEROES.                
006100 77  WS-LABEL-COUNT          PIC S9(04) COMP VALUE ZEROES.                
006200 77  WS-TLD-LEN              PIC S9(04) COMP VALUE ZEROES.                
006300 77  WS-CI                   PIC S9(04) COMP VALUE ZEROES.                
006400 77  WS-CI2                  PIC S9(04) COMP VALUE ZEROES.                
006500 77  WS-SUFFIX-START         PIC S9(04) COMP VALUE ZEROES.                
006600 77  WS-CODE-DISPLAY         PIC  9(03) VALUE ZEROES.                     
006700                                                                          
006800 01  WS-EMAIL-WORK           PIC  X(254) VALUE SPACES.                    
006900 01  WS-EMAIL-BYTES REDEFINES WS-EMAIL-WORK.                              
007000     05  WS-EMAIL-CHAR       PIC  X(001) OCCURS 254 TIMES.                
007100                                                                          
007200 01  WS-LOCAL-PART           PIC  X(064) VALUE SPACES.                    
007300 01  WS-LOCAL-BYTES REDEFINES WS-LOCAL-PART.                              
007400     05  WS-LOCAL-CHAR       PIC  X(001) OCCURS 64 TIMES.                 
007500                                                                          
007600 01  WS-DOMAIN-PART           PIC  X(255) VALUE SPACES.                   
007700 01  WS-DOMAIN-BYTES REDEFINES WS-DOMAIN-PART.                            
007800     05  WS-DOMAIN-CHAR       PIC  X(001) OCCURS 255 TIMES.               
007900                                                                          
008000 01  WS-DOMAIN-LC             PIC  X(255) VALUE SPACES.                   
008100                                                                          
008200 01  WS-LABEL-AREA.                                                       
008300     05  WS-LABEL-TABLE       OCCURS 20 TIMES                             
008400                               INDEXED BY WS-LABEL-IX.                    
008500         10  WS-LABEL         PIC X(63).                                  
008600                                                                          
008700 01  WS-DISPOSABLE-SUFFIX     PIC X(255) VALUE SPACES.                    
008800                                                                          
008900 01  WS-TLD-LC                PIC X(063) VALUE SPACES.                    
009000                                                                          
009100 01  WS-FACTS-FOUND-SW        PIC  X(01) VALUE 'N'.                       
009200     88  WS-FACTS-FOUND               VALUE 'Y'.                          
009300     88  WS-FACTS-NOT-FOUND           VALUE 'N'.                          
009400                                                                          
009500 01  WS-DELIVERABLE-SW        PIC  X(01) VALUE 'N'.                       
009600     88  WS-DELIVERABLE               VALUE 'Y'.                          
009700     88  WS-NOT-DELIVERABLE           VALUE 'N'.                          
009800                                                                          
009900 01  WS-MATCHED-FACTS.                                                    
010000     05  WS-M-HAS-MX          PIC  X(01).                                 
010100     05  WS-M-NULL-MX         PIC  X(01).                                 
010200     05  WS-M-HAS-A           PIC  X(01).                                 
010300     05  WS-M-HAS-AAAA        PIC  X(01).                                 
010400     05  WS-M-EXISTS          PIC  X(01).                                 
010500     05  WS-M-PROBE-CODE      PIC  9(03).                                 
010600     05  WS-M-CATCHALL        PIC  X(01).                                 
010700     05  FILLER               PIC  X(06).                                 
010800                                                                          
010900*****************************************************************         
011000* Dynamic Storage                                               *         
011100*****************************************************************         
011200 LINKAGE SECTION.                                                         
011300 01  EVB030-COMMAREA.                                                     
011400     05  CA030-EMAIL-ADDR     PIC  X(254).                                
011500     05  CA030-STATUS         PIC  X(07).                                 
011600         88  CA030-VALID              VALUE 'VALID  '.                    
011700         88  CA030-RISK                VALUE 'RISK   '.                   
011800         88  CA030-INVALID             VALUE 'INVALID'.                   
011900         88  CA030-UNKNOWN             VALUE 'UNKNOWN'.                   
012000     05  CA030-REASON         PIC  X(100).                                
012100     05  CA030-CATEGORY       PIC  X(010).                                
012200     05  FILLER               PIC  X(005).                                
012300                                                                          
012400 COPY EVBEMLC.                                                            
012500                                                                          
012600 COPY EVBFACC.                                                            
012700                                                                          
012800 PROCEDURE DIVISION USING EVB030-COMMAREA                                 
012900                           EL-DISPOSABLE-TABLE                            
013000                           EL-TLD-TABLE                                   
013100                           FC-FACTS-TABLE.                                
013200                                                                          
013300*****************************************************************         
013400* Main process - first failing rule wins.                       *         
013500*****************************************************************         
013600     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.                     
013700                                                                          
013800     IF  CA030-STATUS EQUAL SPACES                                        
013900         PERFORM 2000-CHECK-EMPTY     THRU 2000-EXIT.                     
014000                                                                          
014100     IF  CA030-STATUS EQUAL SPACES                                        
014200         PERFORM 3000-CHECK-DISPOSABLE THRU 3000-EXIT.                    
014300                                                                          
014400     IF  CA030-STATUS EQUAL SPACES                                        
014500         PERFORM 4000-SPLIT-ADDRESS   THRU 4000-EXIT.                     
014600                                                                          
014700     IF  CA030-STATUS EQUAL SPACES                                        
014800         PERFORM 5000-VALIDATE-SYNTAX THRU 5000-EXIT.                     
014900                                                                          
015000     IF  CA030-STATUS EQUAL SPACES                                        
015100         PERFORM 7000-CHECK-DELIVERABILITY THRU 7000-EXIT.                
015200                                                                          
015300     IF  CA030-STATUS EQUAL SPACES                                        
015400         PERFORM 8000-PROBE-CLASSIFY THRU 8000-EXIT.                      
015500                                                                          
015600     PERFORM 9000-RETURN              THRU 9000-EXIT.                     
015700                                                                          
015800*****************************************************************         
015900* Perform initialization.                                       *         
016000*****************************************************************         
016100 1000-INITIALIZE.                                                         
016200     MOVE SPACES                TO CA030-STATUS.                          
016300     MOVE SPACES                TO CA030-REASON.                          
016400     MOVE SPACES                TO CA030-CATEGORY.                        
016500     MOVE CA030-EMAIL-ADDR      TO WS-EMAIL-WORK.                         
016600     MOVE ZEROES                TO WS-AT-COUNT.                           
016700     MOVE ZEROES                TO WS-AT-POS.                             
016800                                                                          
016900     PERFORM 1010-TRIM-SCAN     THRU 1010-EXIT                            
017000         VARYING WS-CI FROM 254 BY -1                                     
017100         UNTIL WS-CI EQUAL ZEROES                                         
017200            OR WS-EMAIL-CHAR(WS-CI) NOT EQUAL SPACE.                      
017300     MOVE WS-CI                 TO WS-EMAIL-LEN.                          
017400                                                                          
017500 1000-EXIT.                                                               
017600     EXIT.                                                                
017700                                                                          
017800*****************************************************************         
017900* Backward trailing-blank scan - body is empty, the VARYING     *         
018000* clause on the calling PERFORM does the work.                  *         
018100*****************************************************************         
018200 1010-TRIM-SCAN.                                                          
018300     CONTINUE.                                                            
018400                                                                          
018500 1010-EXIT.                                                               
018600     EXIT.                                                                
018700                                                                          
018800*****************************************************************         
018900* Rule: empty address after trim.                                *        
019000*****************************************************************         
019100 2000-CHECK-EMPTY.                                                        
019200     IF  WS-EMAIL-LEN EQUAL ZEROES                                        
019300         SET  CA030-INVALID    TO TRUE                                    
019400         MOVE 'Empty email'    TO CA030-REASON                            
019500         MOVE 'syntax'         TO CA030-CATEGORY.                         
019600                                                                          
019700 2000-EXIT.                                                               
019800     EXIT.                                                                
019900                                                                          
020000*****************************************************************         
020100* Disposable-domain checker.  Domain is the text after the      *         
020200* FIRST @ (independent of the formal last-@ split below); no    *         
020300* @ present means "not disposable" and the pipeline moves on    *         
020400* to the format check.                                          *         
020500*****************************************************************         
020600 3000-CHECK-DISPOSABLE.                                                   
020700     IF  EL-DISP-COUNT EQUAL ZEROES                                       
020800         GO TO 3000-EXIT.                                                 
020900                                                                          
021000     PERFORM 3010-FIND-AT       THRU 3010-EXIT                            
021100         VARYING WS-CI FROM 1 BY 1                                        
021200         UNTIL WS-CI GREATER WS-EMAIL-LEN                                 
021300            OR WS-EMAIL-CHAR(WS-CI) EQUAL '@'.                            
021400                                                                          
021500     IF  WS-CI GREATER WS-EMAIL-LEN                                       
021600         GO TO 3000-EXIT.                                                 
021700                                                                          
021800     MOVE SPACES                TO WS-DOMAIN-LC.                          
021900     MOVE ZEROES                TO WS-DOMAIN-LEN.                         
022000     ADD  1                     TO WS-CI GIVING WS-CI2.                   
022100     PERFORM 3020-COPY-DOMAIN-CHAR THRU 3020-EXIT                         
022200         VARYING WS-CI FROM WS-CI2 BY 1                                   
022300         UNTIL WS-CI GREATER WS-EMAIL-LEN.                                
022400                                                                          
022500     INSPECT WS-DOMAIN-LC                                                 
022600         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
022700                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
022800                                                                          
022900     PERFORM 3030-CHECK-SUFFIX  THRU 3030-EXIT                            
023000         VARYING WS-CI FROM 1 BY 1                                        
023100         UNTIL WS-CI GREATER WS-DOMAIN-LEN.                               
023200                                                                          
023300 3000-EXIT.                                                               
023400     EXIT.                                                                
023500                                                                          
023600*****************************************************************         
023700* Forward @-find scan - body is empty, the VARYING clause on    *         
023800* the calling PERFORM does the work.                             *        
023900*****************************************************************         
024000 3010-FIND-AT.                                                            
024100     CONTINUE.                                                            
024200                                                                          
024300 3010-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*****************************************************************         
024700* Copy one character of the domain (after the first @) into     *         
024800* the lower-case work area.                                     *         
024900*****************************************************************         
025000 3020-COPY-DOMAIN-CHAR.                                                   
025100     ADD 1 TO WS-DOMAIN-LEN.                                              
025200     MOVE WS-EMAIL-CHAR(WS-CI)  TO WS-DOMAIN-LC(WS-DOMAIN-LEN:1).         
025300                                                                          
025400 3020-EXIT.                                                               
025500     EXIT.                                                                
025600                                                                          
025700*****************************************************************         
025800* Test one label-aligned parent suffix of the domain against    *         
025900* the disposable blacklist - for labels L1.L2....Ln this is     *         
026000* only run with WS-CI sitting on L1, L2, ... Ln, never in the   *         
026100* middle of a label, so a domain like NOTMAILINATOR.COM never   *         
026200* matches on the "MAILINATOR.COM" text buried inside it.  On a  *         
026300* match set INVALID and skip to the end of the domain (WS-CI is *         
026400* advanced by the calling PERFORM's VARYING).                   *         
026500*****************************************************************         
026600 3030-CHECK-SUFFIX.                                                       
026700     IF  WS-CI GREATER 1                                                  
026800     AND WS-DOMAIN-LC(WS-CI - 1:1) NOT EQUAL '.'                          
026900         GO TO 3030-EXIT.                                                 
027000                                                                          
027100     SUBTRACT WS-CI FROM WS-DOMAIN-LEN GIVING WS-SUFFIX-START.            
027200     ADD  1                     TO WS-SUFFIX-START.                       
027300     MOVE SPACES                TO WS-DISPOSABLE-SUFFIX.                  
027400     MOVE WS-DOMAIN-LC(WS-CI:WS-SUFFIX-START)                             
027500                      TO WS-DISPOSABLE-SUFFIX.                            
027600     SEARCH EL-DISP-ENTRY VARYING EL-DISP-IX                              
027700         AT END CONTINUE                                                  
027800         WHEN EL-DISP-DOMAIN(EL-DISP-IX) EQUAL                            
027900              WS-DISPOSABLE-SUFFIX                                        
028000             SET  CA030-INVALID    TO TRUE                                
028100             MOVE 'Disposable email domain'                               
028200                                   TO CA030-REASON                        
028300             MOVE 'disposable'     TO CA030-CATEGORY                      
028400     END-SEARCH.                                                          
028500     IF  CA030-STATUS NOT EQUAL SPACES                                    
028600         MOVE WS-DOMAIN-LEN TO WS-CI                                      
028700     END-IF.                                                              
028800                                                                          
028900 3030-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200*****************************************************************         
029300* Split the trimmed address on the LAST @.  No @ present is an  *         
029400* immediate format failure.                                     *         
029500*****************************************************************         
029600 4000-SPLIT-ADDRESS.                                                      
029700     MOVE ZEROES                TO WS-AT-POS.                             
029800     PERFORM 4010-FIND-LAST-AT  THRU 4010-EXIT                            
029900         VARYING WS-CI FROM 1 BY 1                                        
030000         UNTIL WS-CI GREATER WS-EMAIL-LEN.                                
030100                                                                          
030200     IF  WS-AT-POS EQUAL ZEROES                                           
030300         SET  CA030-INVALID    TO TRUE                                    
030400         MOVE 'Invalid email format' TO CA030-REASON                      
030500         MOVE 'syntax'         TO CA030-CATEGORY                          
030600         GO TO 4000-EXIT.                                                 
030700                                                                          
030800     MOVE SPACES                TO WS-LOCAL-PART.                         
030900     SUBTRACT 1 FROM WS-AT-POS  GIVING WS-LOCAL-LEN.                      
031000     IF  WS-LOCAL-LEN GREATER ZEROES                                      
031100         MOVE WS-EMAIL-WORK(1:WS-LOCAL-LEN) TO WS-LOCAL-PART.             
031200                                                                          
031300     MOVE SPACES                TO WS-DOMAIN-PART.                        
031400     ADD  1                     TO WS-AT-POS GIVING WS-CI.                
031500     SUBTRACT WS-CI FROM WS-EMAIL-LEN GIVING WS-DOMAIN-LEN.               
031600     ADD  1                     TO WS-DOMAIN-LEN.                         
031700     IF  WS-DOMAIN-LEN GREATER ZEROES                                     
031800         MOVE WS-EMAIL-WORK(WS-CI:WS-DOMAIN-LEN)                          
031900                                    TO WS-DOMAIN-PART.                    
032000                                                                          
032100 4000-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400*****************************************************************         
032500* Remember the position of the last @ seen so far.               *        
032600*****************************************************************         
032700 4010-FIND-LAST-AT.                                                       
032800     IF  WS-EMAIL-CHAR(WS-CI) EQUAL '@'                                   
032900         MOVE WS-CI             TO WS-AT-POS                              
033000     END-IF.                                                              
033100                                                                          
033200 4010-EXIT.                                                               
033300     EXIT.                                                                
033400                                                                          
033500*****************************************************************         
033600* Syntax validator - whole address, local part, domain, TLD.    *         
033700*****************************************************************         
033800 5000-VALIDATE-SYNTAX.                                                    
033900     PERFORM 5100-CHECK-WHOLE     THRU 5100-EXIT.                         
034000                                                                          
034100     IF  CA030-STATUS EQUAL SPACES                                        
034200         PERFORM 5200-CHECK-LOCAL THRU 5200-EXIT.                         
034300                                                                          
034400     IF  CA030-STATUS EQUAL SPACES                                        
034500         PERFORM 5300-CHECK-DOMAIN THRU 5300-EXIT.                        
034600                                                                          
034700 5000-EXIT.                                                               
034800     EXIT.                                                                
034900                                                                          
035000*****************************************************************         
035100* Whole-address rules.                                          *         
035200*****************************************************************         
035300 5100-CHECK-WHOLE.                                                        
035400     IF  WS-EMAIL-LEN GREATER 254                                         
035500         SET  CA030-INVALID    TO TRUE                                    
035600         MOVE 'Email exceeds 254 characters' TO CA030-REASON              
035700         MOVE 'syntax'         TO CA030-CATEGORY                          
035800         GO TO 5100-EXIT.                                                 
035900                                                                          
036000     MOVE ZEROES                TO WS-AT-COUNT.                           
036100     PERFORM 5110-COUNT-AT      THRU 5110-EXIT                            
036200         VARYING WS-CI FROM 1 BY 1                                        
036300         UNTIL WS-CI GREATER WS-EMAIL-LEN.                                
036400                                                                          
036500     IF  WS-AT-COUNT EQUAL ZEROES                                         
036600         SET  CA030-INVALID    TO TRUE                                    
036700         MOVE 'Email must contain @ symbol' TO CA030-REASON               
036800         MOVE 'syntax'         TO CA030-CATEGORY                          
036900         GO TO 5100-EXIT.                                                 
037000                                                                          
037100     IF  WS-AT-COUNT GREATER 1                                            
037200         SET  CA030-INVALID    TO TRUE                                    
037300         MOVE 'Email must contain exactly one @ symbol'                   
037400                               TO CA030-REASON                            
037500         MOVE 'syntax'         TO CA030-CATEGORY.                         
037600                                                                          
037700 5100-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*****************************************************************         
038100* Count one @ occurrence in the whole address.                  *         
038200*****************************************************************         
038300 5110-COUNT-AT.                                                           
038400     IF  WS-EMAIL-CHAR(WS-CI) EQUAL '@'                                   
038500         ADD 1 TO WS-AT-COUNT                                             
038600     END-IF.                                                              
038700                                                                          
038800 5110-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*****************************************************************         
039200* Local-part rules (reasons prefixed 'Invalid local part: ').   *         
039300*****************************************************************         
039400 5200-CHECK-LOCAL.                                                        
039500     PERFORM 5201-TRIM-SCAN     THRU 5201-EXIT                            
039600         VARYING WS-CI FROM 64 BY -1                                      
039700         UNTIL WS-CI EQUAL ZEROES                                         
039800            OR WS-LOCAL-CHAR(WS-CI) NOT EQUAL SPACE.                      
039900     MOVE WS-CI                 TO WS-LOCAL-LEN.                          
040000                                                                          
040100     IF  WS-LOCAL-LEN EQUAL ZEROES                                        
040200         SET  CA030-INVALID    TO TRUE                                    
040300         MOVE 'Invalid local part: local part is empty'                   
040400                               TO CA030-REASON                            
040500         MOVE 'syntax'         TO CA030-CATEGORY                          
040600         GO TO 5200-EXIT.                                                 
040700                                                                          
040800     IF  WS-LOCAL-LEN GREATER 64                                          
040900         SET  CA030-INVALID    TO TRUE                                    
041000         MOVE 'Invalid local part: exceeds 64 characters'                 
041100                               TO CA030-REASON                            
041200         MOVE 'syntax'         TO CA030-CATEGORY                          
041300         GO TO 5200-EXIT.                                                 
041400                                                                          
041500     IF  WS-LOCAL-CHAR(1)          EQUAL '.'  OR '_'                      
041600     OR  WS-LOCAL-CHAR(WS-LOCAL-LEN) EQUAL '.' OR '_'                     
041700         SET  CA030-INVALID    TO TRUE                                    
041800         MOVE 'Invalid local part: starts or ends with . or _'            
041900                               TO CA030-REASON                            
042000         MOVE 'syntax'         TO CA030-CATEGORY                          
042100         GO TO 5200-EXIT.                                                 
042200                                                                          
042300     PERFORM 5210-CHECK-LOCAL-CHARS THRU 5210-EXIT.                       
042400                                                                          
042500 5200-EXIT.                                                               
042600     EXIT.                                                                
042700                                                                          
042800*****************************************************************         
042900* Backward trailing-blank scan - body is empty, the VARYING     *         
043000* clause on the calling PERFORM does the work.                  *         
043100*****************************************************************         
043200 5201-TRIM-SCAN.                                                          
043300     CONTINUE.                                                            
043400                                                                          
043500 5201-EXIT.                                                               
043600     EXIT.                                                                
043700                                                                          
043800*****************************************************************         
043900* Character-by-character scan of the local part: no consecutive *         
044000* dots, + and - never allowed, remaining characters restricted  *         
044100* to a-z A-Z 0-9 . _  (start/end already proven alphanumeric).  *         
044200*****************************************************************         
044300 5210-CHECK-LOCAL-CHARS.                                                  
044400     PERFORM 5211-CHECK-ONE-LOCAL-CHAR THRU 5211-EXIT                     
044500         VARYING WS-CI FROM 1 BY 1                                        
044600         UNTIL WS-CI GREATER WS-LOCAL-LEN                                 
044700            OR CA030-STATUS NOT EQUAL SPACES.                             
044800                                                                          
044900 5210-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200*****************************************************************         
045300* Apply the local-part character rules to one position.         *         
045400*****************************************************************         
045500 5211-CHECK-ONE-LOCAL-CHAR.                                               
045600     IF  WS-LOCAL-CHAR(WS-CI) EQUAL '+'                                   
045700         SET  CA030-INVALID TO TRUE                                       
045800         MOVE 'Invalid local part: + is not allowed'                      
045900                            TO CA030-REASON                               
046000         MOVE 'syntax'      TO CA030-CATEGORY                             
046100     END-IF.                                                              
046200                                                                          
046300     IF  CA030-STATUS EQUAL SPACES                                        
046400     AND WS-LOCAL-CHAR(WS-CI) EQUAL '-'                                   
046500         SET  CA030-INVALID TO TRUE                                       
046600         MOVE 'Invalid local part: - is not allowed'                      
046700                            TO CA030-REASON                               
046800         MOVE 'syntax'      TO CA030-CATEGORY                             
046900     END-IF.                                                              
047000                                                                          
047100     IF  CA030-STATUS EQUAL SPACES                                        
047200     AND WS-CI GREATER 1                                                  
047300     AND WS-LOCAL-CHAR(WS-CI) EQUAL '.'                                   
047400     AND WS-LOCAL-CHAR(WS-CI - 1) EQUAL '.'                               
047500         SET  CA030-INVALID TO TRUE                                       
047600         MOVE 'Invalid local part: contains consecutive dots'             
047700                            TO CA030-REASON                               
047800         MOVE 'syntax'      TO CA030-CATEGORY                             
047900     END-IF.                                                              
048000                                                                          
048100     IF  CA030-STATUS EQUAL SPACES                                        
048200     AND WS-LOCAL-CHAR(WS-CI) NOT EQUAL '.'                               
048300     AND WS-LOCAL-CHAR(WS-CI) NOT EQUAL '_'                               
048400     AND WS-LOCAL-CHAR(WS-CI) NOT ALPHABETIC                              
048500     AND WS-LOCAL-CHAR(WS-CI) NOT NUMERIC                                 
048600         SET  CA030-INVALID TO TRUE                                       
048700         MOVE 'Invalid local part: invalid characters'                    
048800                            TO CA030-REASON                               
048900         MOVE 'syntax'      TO CA030-CATEGORY                             
049000     END-IF.                                                              
049100                                                                          
049200 5211-EXIT.                                                               
049300     EXIT.                                                                
049400                                                                          
049500*****************************************************************         
049600* Domain rules (reasons prefixed 'Invalid domain: ').           *         
049700*****************************************************************         
049800 5300-CHECK-DOMAIN.                                                       
049900     PERFORM 5301-TRIM-SCAN     THRU 5301-EXIT                            
050000         VARYING WS-CI FROM 255 BY -1                                     
050100         UNTIL WS-CI EQUAL ZEROES                                         
050200            OR WS-DOMAIN-CHAR(WS-CI) NOT EQUAL SPACE.                     
050300     MOVE WS-CI                 TO WS-DOMAIN-LEN.                         
050400                                                                          
050500     IF  WS-DOMAIN-LEN EQUAL ZEROES                                       
050600         SET  CA030-INVALID    TO TRUE                                    
050700         MOVE 'Invalid domain: domain is empty' TO CA030-REASON           
050800         MOVE 'syntax'         TO CA030-CATEGORY                          
050900         GO TO 5300-EXIT.                                                 
051000                                                                          
051100     IF  WS-DOMAIN-LEN GREATER 255                                        
051200         SET  CA030-INVALID    TO TRUE                                    
051300         MOVE 'Invalid domain: Domain exceeds 255 characters'             
051400                               TO CA030-REASON                            
051500         MOVE 'syntax'         TO CA030-CATEGORY                          
051600         GO TO 5300-EXIT.                                                 
051700                                                                          
051800     IF  WS-DOMAIN-CHAR(1)            EQUAL '.' OR '-'                    
051900     OR  WS-DOMAIN-CHAR(WS-DOMAIN-LEN) EQUAL '.' OR '-'                   
052000         SET  CA030-INVALID    TO TRUE                                    
052100         MOVE 'Invalid domain: cannot start or end with . or -'           
052200                               TO CA030-REASON                            
052300         MOVE 'syntax'         TO CA030-CATEGORY                          
052400         GO TO 5300-EXIT.                                                 
052500                                                                          
052600     MOVE ZEROES                TO WS-CI2.                                
052700     PERFORM 5305-CHECK-CONSEC-DOTS THRU 5305-EXIT                        
052800         VARYING WS-CI FROM 2 BY 1                                        
052900         UNTIL WS-CI GREATER WS-DOMAIN-LEN.                               
053000     IF  WS-CI2 EQUAL 1                                                   
053100         SET  CA030-INVALID    TO TRUE                                    
053200         MOVE 'Invalid domain: contains consecutive dots'                 
053300                               TO CA030-REASON                            
053400         MOVE 'syntax'         TO CA030-CATEGORY                          
053500         GO TO 5300-EXIT.                                                 
053600                                                                          
053700     MOVE ZEROES                TO WS-CI2.                                
053800     PERFORM 5306-COUNT-DOTS    THRU 5306-EXIT                            
053900         VARYING WS-CI FROM 1 BY 1                                        
054000         UNTIL WS-CI GREATER WS-DOMAIN-LEN.                               
054100     IF  WS-CI2 EQUAL ZEROES                                              
054200         SET  CA030-INVALID    TO TRUE                                    
054300         MOVE 'Invalid domain: missing top-level domain'                  
054400                               TO CA030-REASON                            
054500         MOVE 'syntax'         TO CA030-CATEGORY                          
054600         GO TO 5300-EXIT.                                                 
054700                                                                          
054800     PERFORM 5310-SPLIT-LABELS   THRU 5310-EXIT.                          
054900                                                                          
055000     IF  WS-LABEL-COUNT LESS 2                                            
055100         SET  CA030-INVALID    TO TRUE                                    
055200         MOVE 'Invalid domain: must contain at least two labels'          
055300                               TO CA030-REASON                            
055400         MOVE 'syntax'         TO CA030-CATEGORY                          
055500         GO TO 5300-EXIT.                                                 
055600                                                                          
055700     IF  CA030-STATUS EQUAL SPACES                                        
055800         PERFORM 5320-CHECK-LABELS THRU 5320-EXIT.                        
055900                                                                          
056000     IF  CA030-STATUS EQUAL SPACES                                        
056100         PERFORM 5400-CHECK-TLD  THRU 5400-EXIT.                          
056200                                                                          
056300 5300-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600*****************************************************************         
056700* Backward trailing-blank scan - body is empty, the VARYING     *         
056800* clause on the calling PERFORM does the work.                  *         
056900*****************************************************************         
057000 5301-TRIM-SCAN.                                                          
057100     CONTINUE.                                                            
057200                                                                          
057300 5301-EXIT.                                                               
057400     EXIT.                                                                
057500                                                                          
057600*****************************************************************         
057700* Flag consecutive dots at the current position.                *         
057800*****************************************************************         
057900 5305-CHECK-CONSEC-DOTS.                                                  
058000     IF  WS-DOMAIN-CHAR(WS-CI)   EQUAL '.'                                
058100     AND WS-DOMAIN-CHAR(WS-CI - 1) EQUAL '.'                              
058200         MOVE 1              TO WS-CI2                                    
058300     END-IF.                                                              
058400                                                                          
058500 5305-EXIT.                                                               
058600     EXIT.                                                                
058700                                                                          
058800*****************************************************************         
058900* Count one dot occurrence in the domain.                       *         
059000*****************************************************************         
059100 5306-COUNT-DOTS.                                                         
059200     IF  WS-DOMAIN-CHAR(WS-CI) EQUAL '.'                                  
059300         ADD 1 TO WS-CI2                                                  
059400     END-IF.                                                              
059500                                                                          
059600 5306-EXIT.                                                               
059700     EXIT.                                                                
059800                                                                          
059900*****************************************************************         
060000* Split the domain into labels on '.'.                          *         
060100*****************************************************************         
060200 5310-SPLIT-LABELS.                                                       
060300     MOVE SPACES                TO WS-LABEL-AREA.                         
060400     MOVE ZEROES                TO WS-LABEL-COUNT.                        
060500                                                                          
060600     UNSTRING WS-DOMAIN-PART(1:WS-DOMAIN-LEN) DELIMITED BY '.'            
060700         INTO WS-LABEL(1) WS-LABEL(2) WS-LABEL(3) WS-LABEL(4)             
060800              WS-LABEL(5) WS-LABEL(6) WS-LABEL(7) WS-LABEL(8)             
060900              WS-LABEL(9) WS-LABEL(10) WS-LABEL(11) WS-LABEL(12)          
061000              WS-LABEL(13) WS-LABEL(14) WS-LABEL(15) WS-LABEL(16)         
061100              WS-LABEL(17) WS-LABEL(18) WS-LABEL(19) WS-LABEL(20)         
061200         TALLYING IN WS-LABEL-COUNT.                                      
061300                                                                          
061400 5310-EXIT.                                                               
061500     EXIT.                                                                
061600                                                                          
061700*****************************************************************         
061800* Per-label rules - non-final labels only (the final label is   *         
061900* the TLD and is checked separately in 5400-CHECK-TLD).         *         
062000*****************************************************************         
062100 5320-CHECK-LABELS.                                                       
062200     PERFORM 5321-CHECK-ONE-LABEL THRU 5321-EXIT                          
062300         VARYING WS-LABEL-IX FROM 1 BY 1                                  
062400         UNTIL WS-LABEL-IX GREATER WS-LABEL-COUNT                         
062500            OR CA030-STATUS NOT EQUAL SPACES.                             
062600                                                                          
062700 5320-EXIT.                                                               
062800     EXIT.                                                                
062900                                                                          
063000*****************************************************************         
063100* Apply the domain-label rules to one label.                    *         
063200*****************************************************************         
063300 5321-CHECK-ONE-LABEL.                                                    
063400     PERFORM 5322-TRIM-SCAN     THRU 5322-EXIT                            
063500         VARYING WS-CI FROM 63 BY -1                                      
063600         UNTIL WS-CI EQUAL ZEROES                                         
063700            OR WS-LABEL(WS-LABEL-IX)(WS-CI:1) NOT EQUAL SPACE.            
063800                                                                          
063900     IF  WS-CI EQUAL ZEROES OR WS-CI GREATER 63                           
064000         SET  CA030-INVALID TO TRUE                                       
064100         MOVE 'Invalid domain: invalid domain label'                      
064200                            TO CA030-REASON                               
064300         MOVE 'syntax'      TO CA030-CATEGORY                             
064400     END-IF.                                                              
064500                                                                          
064600     IF  CA030-STATUS EQUAL SPACES                                        
064700     AND (WS-LABEL(WS-LABEL-IX)(1:1) EQUAL '-'                            
064800      OR  WS-LABEL(WS-LABEL-IX)(WS-CI:1) EQUAL '-')                       
064900         SET  CA030-INVALID TO TRUE                                       
065000         MOVE 'Invalid domain: invalid domain label'                      
065100                            TO CA030-REASON                               
065200         MOVE 'syntax'      TO CA030-CATEGORY                             
065300     END-IF.                                                              
065400                                                                          
065500     IF  CA030-STATUS EQUAL SPACES                                        
065600     AND WS-LABEL-IX LESS WS-LABEL-COUNT                                  
065700         PERFORM 5330-CHECK-LABEL-CHARS THRU 5330-EXIT                    
065800     END-IF.                                                              
065900                                                                          
066000 5321-EXIT.                                                               
066100     EXIT.                                                                
066200                                                                          
066300*****************************************************************         
066400* Backward trailing-blank scan - body is empty, the VARYING     *         
066500* clause on the calling PERFORM does the work.                  *         
066600*****************************************************************         
066700 5322-TRIM-SCAN.                                                          
066800     CONTINUE.                                                            
066900                                                                          
067000 5322-EXIT.                                                               
067100     EXIT.                                                                
067200                                                                          
067300*****************************************************************         
067400* Non-final label characters restricted to a-z A-Z 0-9 -.        *        
067500*****************************************************************         
067600 5330-CHECK-LABEL-CHARS.                                                  
067700     PERFORM 5331-CHECK-ONE-LABEL-CHAR THRU 5331-EXIT                     
067800         VARYING WS-CI2 FROM 1 BY 1                                       
067900         UNTIL WS-CI2 GREATER WS-CI                                       
068000            OR CA030-STATUS NOT EQUAL SPACES.                             
068100                                                                          
068200 5330-EXIT.                                                               
068300     EXIT.                                                                
068400                                                                          
068500*****************************************************************         
068600* Apply the non-final-label character rule to one position.     *         
068700*****************************************************************         
068800 5331-CHECK-ONE-LABEL-CHAR.                                               
068900     IF  WS-LABEL(WS-LABEL-IX)(WS-CI2:1) NOT EQUAL '-'                    
069000     AND WS-LABEL(WS-LABEL-IX)(WS-CI2:1) NOT ALPHABETIC                   
069100     AND WS-LABEL(WS-LABEL-IX)(WS-CI2:1) NOT NUMERIC                      
069200         SET  CA030-INVALID TO TRUE                                       
069300         MOVE 'Invalid domain: invalid label characters'                  
069400                            TO CA030-REASON                               
069500         MOVE 'syntax'      TO CA030-CATEGORY                             
069600     END-IF.                                                              
069700                                                                          
069800 5331-EXIT.                                                               
069900     EXIT.                                                                
070000                                                                          
070100*****************************************************************         
070200* TLD (final label) rules and registry membership check.        *         
070300*****************************************************************         
070400 5400-CHECK-TLD.                                                          
070500     PERFORM 5401-TRIM-SCAN     THRU 5401-EXIT                            
070600         VARYING WS-CI FROM 63 BY -1                                      
070700         UNTIL WS-CI EQUAL ZEROES                                         
070800            OR WS-LABEL(WS-LABEL-COUNT)(WS-CI:1) NOT EQUAL SPACE.         
070900     MOVE WS-CI                 TO WS-TLD-LEN.                            
071000                                                                          
071100     IF  WS-TLD-LEN LESS 2                                                
071200         SET  CA030-INVALID    TO TRUE                                    
071300         MOVE 'Invalid domain: TLD must be alphabetic'                    
071400                               TO CA030-REASON                            
071500         MOVE 'syntax'         TO CA030-CATEGORY                          
071600         GO TO 5400-EXIT.                                                 
071700                                                                          
071800     PERFORM 5402-CHECK-ONE-TLD-CHAR THRU 5402-EXIT                       
071900         VARYING WS-CI FROM 1 BY 1                                        
072000         UNTIL WS-CI GREATER WS-TLD-LEN                                   
072100            OR CA030-STATUS NOT EQUAL SPACES.                             
072200                                                                          
072300     IF  CA030-STATUS NOT EQUAL SPACES                                    
072400         GO TO 5400-EXIT.                                                 
072500                                                                          
072600     MOVE WS-LABEL(WS-LABEL-COUNT) TO WS-TLD-LC.                          
072700     INSPECT WS-TLD-LC                                                    
072800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
072900                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
073000                                                                          
073100     SET  WS-LABEL-IX TO 1.                                               
073200     SEARCH EL-TLD-ENTRY VARYING WS-LABEL-IX                              
073300         AT END                                                           
073400             SET  CA030-INVALID TO TRUE                                   
073500             STRING 'TLD ''' DELIMITED BY SIZE                            
073600                    WS-LABEL(WS-LABEL-COUNT)(1:WS-TLD-LEN)                
073700                                 DELIMITED BY SIZE                        
073800                    '''' DELIMITED BY SIZE                                
073900                    ' is not in the IANA TLD list'                        
074000                                 DELIMITED BY SIZE                        
074100                    INTO CA030-REASON                                     
074200             MOVE 'syntax'      TO CA030-CATEGORY                         
074300         WHEN EL-TLD-NAME(WS-LABEL-IX) EQUAL                              
074400              WS-TLD-LC(1:WS-TLD-LEN)                                     
074500             CONTINUE                                                     
074600     END-SEARCH.                                                          
074700                                                                          
074800 5400-EXIT.                                                               
074900     EXIT.                                                                
075000                                                                          
075100*****************************************************************         
075200* Backward trailing-blank scan - body is empty, the VARYING     *         
075300* clause on the calling PERFORM does the work.                  *         
075400*****************************************************************         
075500 5401-TRIM-SCAN.                                                          
075600     CONTINUE.                                                            
075700                                                                          
075800 5401-EXIT.                                                               
075900     EXIT.                                                                
076000                                                                          
076100*****************************************************************         
076200* Apply the TLD alphabetic rule to one position.                *         
076300*****************************************************************         
076400 5402-CHECK-ONE-TLD-CHAR.                                                 
076500     IF  WS-LABEL(WS-LABEL-COUNT)(WS-CI:1) NOT ALPHABETIC                 
076600         SET  CA030-INVALID TO TRUE                                       
076700         MOVE 'Invalid domain: TLD must be alphabetic'                    
076800                            TO CA030-REASON                               
076900         MOVE 'syntax'      TO CA030-CATEGORY                             
077000     END-IF.                                                              
077100                                                                          
077200 5402-EXIT.                                                               
077300     EXIT.                                                                
077400                                                                          
077500*****************************************************************         
077600* Deliverability classifier - DOMAIN-FACTS decision order.      *         
077700*****************************************************************         
077800 7000-CHECK-DELIVERABILITY.                                               
077900     SET  WS-FACTS-NOT-FOUND    TO TRUE.                                  
078000     SET  WS-NOT-DELIVERABLE    TO TRUE.                                  
078100     MOVE SPACES                 TO WS-DOMAIN-LC.                         
078200     MOVE WS-LABEL-COUNT          TO WS-CI2.                              
078300     STRING WS-DOMAIN-PART(1:WS-DOMAIN-LEN) DELIMITED BY SIZE             
078400            INTO WS-DOMAIN-LC.                                            
078500     INSPECT WS-DOMAIN-LC                                                 
078600         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
078700                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
078800                                                                          
078900     SET  FC-T-IX TO 1.                                                   
079000     SEARCH ALL FC-T-ENTRY                                                
079100         AT END                                                           
079200             SET  WS-FACTS-NOT-FOUND TO TRUE                              
079300         WHEN FC-T-DOMAIN(FC-T-IX) EQUAL                                  
079400              WS-DOMAIN-LC(1:WS-DOMAIN-LEN)                               
079500             SET  WS-FACTS-FOUND TO TRUE                                  
079600             MOVE FC-T-HAS-MX(FC-T-IX)     TO WS-M-HAS-MX                 
079700             MOVE FC-T-NULL-MX(FC-T-IX)    TO WS-M-NULL-MX                
079800             MOVE FC-T-HAS-A(FC-T-IX)      TO WS-M-HAS-A                  
079900             MOVE FC-T-HAS-AAAA(FC-T-IX)   TO WS-M-HAS-AAAA               
080000             MOVE FC-T-EXISTS(FC-T-IX)     TO WS-M-EXISTS                 
080100             MOVE FC-T-PROBE-CODE(FC-T-IX) TO WS-M-PROBE-CODE             
080200             MOVE FC-T-CATCHALL(FC-T-IX)   TO WS-M-CATCHALL               
080300     END-SEARCH.                                                          
080400                                                                          
080500     IF  WS-FACTS-NOT-FOUND OR WS-M-EXISTS EQUAL 'N'                      
080600         SET  CA030-INVALID    TO TRUE                                    
080700         MOVE 'Domain not found (no DNS records)' TO CA030-REASON         
080800         MOVE 'dns'            TO CA030-CATEGORY                          
080900         GO TO 7000-EXIT.                                                 
081000                                                                          
081100     IF  WS-M-HAS-MX EQUAL 'Y'                                            
081200         SET  WS-DELIVERABLE   TO TRUE                                    
081300         GO TO 7000-EXIT.                                                 
081400                                                                          
081500     IF  WS-M-NULL-MX EQUAL 'Y'                                           
081600         SET  CA030-INVALID    TO TRUE                                    
081700         MOVE 'Domain rejects email (null MX records)'                    
081800                               TO CA030-REASON                            
081900         MOVE 'dns'            TO CA030-CATEGORY                          
082000         GO TO 7000-EXIT.                                                 
082100                                                                          
082200     IF  WS-M-HAS-A EQUAL 'Y' OR WS-M-HAS-AAAA EQUAL 'Y'                  
082300         SET  WS-DELIVERABLE   TO TRUE                                    
082400         GO TO 7000-EXIT.                                                 
082500                                                                          
082600     SET  CA030-INVALID        TO TRUE                                    
082700     MOVE 'No MX, A, or AAAA records found' TO CA030-REASON               
082800     MOVE 'dns'                TO CA030-CATEGORY.                         
082900                                                                          
083000 7000-EXIT.                                                               
083100     EXIT.                                                                
083200                                                                          
083300*****************************************************************         
083400* Mailbox-probe classifier - reply code to business status.     *         
083500*****************************************************************         
083600 8000-PROBE-CLASSIFY.                                                     
083700     MOVE WS-M-PROBE-CODE       TO WS-CODE-DISPLAY.                       
083800                                                                          
083900     IF  WS-M-PROBE-CODE EQUAL 250 OR 251                                 
084000         IF  WS-M-CATCHALL EQUAL 'Y'                                      
084100             SET  CA030-RISK    TO TRUE                                   
084200             MOVE 'Valid but catch-all enabled (risky)'                   
084300                                TO CA030-REASON                           
084400         ELSE                                                             
084500             SET  CA030-VALID   TO TRUE                                   
084600         END-IF                                                           
084700         GO TO 8000-EXIT.                                                 
084800                                                                          
084900     IF  WS-M-PROBE-CODE EQUAL 550 OR 551 OR 553                          
085000         SET  CA030-INVALID    TO TRUE                                    
085100         STRING 'Mailbox does not exist (SMTP reply '                     
085200                                 DELIMITED BY SIZE                        
085300                WS-CODE-DISPLAY DELIMITED BY SIZE                         
085400                ')'             DELIMITED BY SIZE                         
085500                INTO CA030-REASON                                         
085600         MOVE 'dns'            TO CA030-CATEGORY                          
085700         GO TO 8000-EXIT.                                                 
085800                                                                          
085900     IF  WS-M-PROBE-CODE EQUAL 552                                        
086000         SET  CA030-INVALID    TO TRUE                                    
086100         STRING 'Mailbox full: SMTP reply '                               
086200                                 DELIMITED BY SIZE                        
086300                WS-CODE-DISPLAY DELIMITED BY SIZE                         
086400                INTO CA030-REASON                                         
086500         MOVE 'dns'            TO CA030-CATEGORY                          
086600         GO TO 8000-EXIT.                                                 
086700                                                                          
086800     IF  WS-M-PROBE-CODE EQUAL 450 OR 451 OR 452 OR 421                   
086900         SET  CA030-UNKNOWN    TO TRUE                                    
087000         STRING 'Temporary error: SMTP reply '                            
087100                                 DELIMITED BY SIZE                        
087200                WS-CODE-DISPLAY DELIMITED BY SIZE                         
087300                INTO CA030-REASON                                         
087400         GO TO 8000-EXIT.                                                 
087500                                                                          
087600     IF  WS-M-PROBE-CODE EQUAL 252                                        
087700         SET  CA030-UNKNOWN    TO TRUE                                    
087800         STRING 'Ambiguous response: SMTP reply '                         
087900                                 DELIMITED BY SIZE                        
088000                WS-CODE-DISPLAY DELIMITED BY SIZE                         
088100                INTO CA030-REASON                                         
088200         GO TO 8000-EXIT.                                                 
088300                                                                          
088400     IF  WS-M-PROBE-CODE EQUAL ZEROES                                     
088500         SET  CA030-UNKNOWN    TO TRUE                                    
088600         MOVE 'SMTP handshake failed' TO CA030-REASON                     
088700         GO TO 8000-EXIT.                                                 
088800                                                                          
088900     SET  CA030-UNKNOWN        TO TRUE                                    
089000     STRING 'Unknown code ' DELIMITED BY SIZE                             
089100            WS-CODE-DISPLAY DELIMITED BY SIZE                             
089200            INTO CA030-REASON.                                            
089300                                                                          
089400 8000-EXIT.                                                               
089500     EXIT.                                                                
089600                                                                          
089700*****************************************************************         
089800* Return to caller.                                             *         
089900*****************************************************************         
090000 9000-RETURN.                                                             
090100     EXIT PROGRAM.                                                        
090200                                                                          
090300 9000-EXIT.                                                               
090400     EXIT.                                                                
